000100******************************************************************00000100
000200*    SENCREAD  --  TRACCIATO LETTURE SENSORE (READING)           *00000200
000300*    LUNGHEZZA RECORD FISSA: 42 BYTE - ORDINATO PER SENSORE/TS   *00000300
000400*----------------------------------------------------------------00000400
000500*  ATT.| DATA     | AUT | DESCRIZIONE                            *00000500
000600*----------------------------------------------------------------00000600
000700*A.00 |1987-04-11| GDL | PRIMA STESURA TRACCIATO LETTURE         *00000700
000800*A.01 |1993-02-17| MRC | AGGIUNTO RD-EPOCH PER CALCOLO BUCKET    *00000800
000900*A.02 |1999-01-08| FTN | VERIFICATO AI FINI Y2K - NESSUN IMPATTO *00000900
001000*A.03 |2014-05-19| SBR | ADEGUATO A TELERILEVAMENTO SENSORISTICO *00001000
001100******************************************************************00001100
001200 01  READ-RECORD.                                                 00001200
001300     03 RD-SENSOR-ID                PIC 9(06).                    00001300
001400     03 RD-VALUE                    PIC S9(07)V9(04).             00001400
001500     03 RD-TIMESTAMP                PIC 9(14).                    00001500
001600     03 RD-EPOCH                    PIC 9(10).                    00001600
001700     03 FILLER                      PIC X(01).                    00001700
