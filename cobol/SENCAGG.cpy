000100******************************************************************00000100
000200*    SENCAGG  --  TRACCIATO AGGREGATO PER FASCIA (AGGR-OUT)      *00000200
000300*----------------------------------------------------------------00000300
000400*  ATT.| DATA     | AUT | DESCRIZIONE                            *00000400
000500*----------------------------------------------------------------00000500
000600*A.00 |2014-06-16| SBR | PRIMA STESURA - BUCKET ORARIO/GIORNALIER*00000600
001000******************************************************************00001000
001100 01  AG-RECORD.                                                   00001100
001200     03 AG-SENSOR-ID                PIC 9(06).                    00001200
001300     03 AG-PERIOD                   PIC X(04).                    00001300
001400         88 AG-PERIODO-ORA             VALUE 'HOUR'.              00001400
001500         88 AG-PERIODO-GIORNO          VALUE 'DAY '.              00001500
001600     03 AG-BUCKET-TS                PIC 9(14).                    00001600
001700     03 AG-AVG                      PIC S9(07)V9(04).             00001700
001800     03 AG-MIN                      PIC S9(07)V9(04).             00001800
001900     03 AG-MAX                      PIC S9(07)V9(04).             00001900
002000     03 AG-COUNT                    PIC 9(09).                    00002000
002100     03 FILLER                      PIC X(10).                    00002100
