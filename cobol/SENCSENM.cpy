000100******************************************************************00000100
000200*    SENCSENM  --  TRACCIATO ANAGRAFICA SENSORI (SENSOR-MASTER)  *00000200
000300*    LUNGHEZZA RECORD FISSA: 77 BYTE                             *00000300
000400*----------------------------------------------------------------00000400
000500*  ATT.| DATA     | AUT | DESCRIZIONE                            *00000500
000600*----------------------------------------------------------------00000600
000700*A.00 |1987-04-11| GDL | PRIMA STESURA TRACCIATO SENM            *00000700
000800*A.01 |1991-09-30| MRC | AGGIUNTO CAMPO SENM-NODO (RETE SENSORI) *00000800
000900*A.02 |1999-01-08| FTN | VERIFICATO AI FINI Y2K - NESSUN IMPATTO *00000900
001000*A.03 |2014-05-19| SBR | ADEGUATO A TELERILEVAMENTO SENSORISTICO *00001000
001100******************************************************************00001100
001200 01  SENM-RECORD.                                                 00001200
001300     03 SM-ID                       PIC 9(06).                    00001300
001400     03 SM-NODE-ID                  PIC X(16).                    00001400
001500     03 SM-NAME                     PIC X(30).                    00001500
001600     03 SM-TYPE                     PIC X(16).                    00001600
001700         88 SM-TIPO-TEMPERATURA        VALUE 'temperatura'.       00001700
001800         88 SM-TIPO-UMIDITA            VALUE 'umiditate'.         00001800
001900         88 SM-TIPO-UMIDITA-SUOLO      VALUE 'umiditate_sol'.     00001900
002000         88 SM-TIPO-CORRENTE           VALUE 'curent'.            00002000
002100     03 SM-UNIT                     PIC X(08).                    00002100
002200     03 SM-ACTIVE                   PIC X(01).                    00002200
002300         88 SM-ATTIVO                  VALUE 'Y'.                 00002300
002400         88 SM-NON-ATTIVO              VALUE 'N'.                 00002400
