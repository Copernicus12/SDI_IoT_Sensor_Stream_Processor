000100******************************************************************00000100
000200*    SENCTIM  --  AREA COMUNE DATA/ORA DI SISTEMA                *00000200
000300*    RICALCA LO SCHEMA DATA/ORA GIA' STANDARD PER I PROGRAMMI    *00000300
000350*    BATCH DI QUESTA INSTALLAZIONE                               *00000350
000400*----------------------------------------------------------------00000400
000500*  ATT.| DATA     | AUT | DESCRIZIONE                            *00000500
000600*----------------------------------------------------------------00000600
000700*A.00 |1988-06-14| GDL | PRIMA STESURA AREA DATA/ORA COMUNE      *00000700
000800*A.01 |1999-01-08| FTN | VERIFICATO AI FINI Y2K - AAAA A 4 CIFRE *00000800
000900******************************************************************00000900
001000 01  CAMPI-TIMEDATE.                                               00001000
001100     03 WSS-DATE-SIS.                                              00001100
001200         05  WSS-AAAA               PIC 9(04).                    00001200
001300         05  WSS-MM                 PIC 9(02).                    00001300
001400         05  WSS-GG                 PIC 9(02).                    00001400
001500     03 WSS-TIME-SIS.                                              00001500
001600         05  WSS-ORA                PIC 9(02).                    00001600
001700         05  WSS-MIN                PIC 9(02).                    00001700
001800         05  WSS-SEC                PIC 9(02).                    00001800
001900     03 DIS-DATE.                                                  00001900
002000         05  DIS-GG                 PIC 9(02).                    00002000
002100         05  FILL-DT1               PIC X(01) VALUE '-'.          00002100
002200         05  DIS-MM                 PIC 9(02).                    00002200
002300         05  FILL-DT2               PIC X(01) VALUE '-'.          00002300
002400         05  DIS-AAAA               PIC 9(04).                    00002400
002500     03 DIS-TIME.                                                  00002500
002600         05  DIS-ORA                PIC 9(02).                    00002600
002700         05  FILL-TM1               PIC X(01) VALUE ':'.          00002700
002800         05  DIS-MIN                PIC 9(02).                    00002800
002900         05  FILL-TM2               PIC X(01) VALUE ':'.          00002900
003000         05  DIS-SEC                PIC 9(02).                    00003000
003100     03 W-SYSTS-14                  PIC 9(14).                    00003100
003200     03 W-SYSTS-14-R REDEFINES W-SYSTS-14.                        00003200
003300         05  W-SYSTS-AAAA           PIC 9(04).                    00003300
003400         05  W-SYSTS-MM             PIC 9(02).                    00003400
003500         05  W-SYSTS-GG             PIC 9(02).                    00003500
003600         05  W-SYSTS-HH             PIC 9(02).                    00003600
003700         05  W-SYSTS-MN             PIC 9(02).                    00003700
003800         05  W-SYSTS-SS             PIC 9(02).                    00003800
003900     03 FILLER                      PIC X(10).                    00003900
