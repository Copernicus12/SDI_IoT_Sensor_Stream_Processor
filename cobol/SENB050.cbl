000010******************************************************************00000100
000020* NOTE :                                                          00000200
000030******************************************************************00000300
000040*                                                                 00000400
000050* PRODOTTO : SISTEMA RILEVAZIONE TELEMETRIA SENSORI                00000500
000060*                                                                 00000600
000070* FUNZIONE : RILEVAZIONE ANOMALIE PER Z-SCORE SU FINESTRA DI      00000700
000080*            LETTURE DI UN SINGOLO SENSORE                        00000800
000090*                                                                 00000900
000100* PROGRAMMA: SENB050,COBOL/BATCH                                  00001000
000110*                                                                 00001100
000120* AUTORE   : ENGINEERING                                          00001200
000130*                                                                 00001300
000140* INPUT    : IFILREAD - LETTURE SENSORI ORD. SENSORE/TIMESTAMP    00001400
000150*            SYSIN    - SENSORE, EPOCH DI TAGLIO                  00001500
000160*                                                                 00001600
000170* OUTPUT   : OFILANO  - ANOMALIE RILEVATE (ANOM-OUT)               00001700
000180*                                                                 00001800
000190* CALL     : SENB900  - RISOLUZIONE SOGLIA Z-SCORE, AMPIEZZA      00001900
000200*            FINESTRA E ORE DI LOOKBACK DALLA SCHEDA PARAMETRI    00002000
000210*                                                                 00002100
000220* NOTA     : LA FINESTRA DI OSSERVAZIONE E' LIMITATA ALLE ULTIME  00002200
000230*            N LETTURE (N = AMPIEZZA FINESTRA RISOLTA DA SENB900) 00002300
000240*            FRA QUELLE SUCCESSIVE ALL'EPOCH DI TAGLIO: SI FA UNA 00002400
000250*            PRIMA PASSATA DI CONTEGGIO E UNA SECONDA DI CARICO,  00002500
000260*            COME GIA' PRATICATO IN SENB030 PER IL CUTOFF.        00002600
000270*            RADICE QUADRATA DELLA VARIANZA CALCOLATA PER         00002700
000280*            ITERAZIONE DI NEWTON, SENZA FUNZIONI INTRINSECHE.    00002800
000290*                                                                 00002900
000300******************************************************************00003000
000310 IDENTIFICATION DIVISION.                                         00003100
000320 PROGRAM-ID. SENB050.                                             00003200
000330 AUTHOR.         S. BERARDI.                                      00003300
000340 INSTALLATION.   ENGINEERING SPA - SISTEMI BATCH.                 00003400
000350 DATE-WRITTEN.   2014-07-01.                                      00003500
000360 DATE-COMPILED.                                                   00003600
000370 SECURITY.       USO INTERNO - NESSUNA CLASSIFICAZIONE.           00003700
000380******************************************************************00003800
000390*----------------------------------------------------------------*00003900
000400* ATT. | DATA       | AUT | RICH.    | DESCRIZIONE                00004000
000410*----------------------------------------------------------------*00004100
000420*A.00  | 2014-07-01 | SBR | RIF.0980 | PRIMA STESURA - Z-SCORE SU 00004200
000430*      |            |     |          | FINESTRA MOBILE DI LETTURE 00004300
000440*A.01  | 2014-09-12 | SBR | RIF.1044 | AGGIUNTA CALL A SENB900 PER00004400
000450*      |            |     |          | SOGLIA E AMPIEZZA FINESTRA 00004500
000460*A.02  | 2016-02-25 | SBR | RIF.1340 | RADICE QUADRATA PER NEWTON,00004600
000470*      |            |     |          | RIMOSSA DIPENDENZA DA LIBR.00004700
000480*      |            |     |          | MATEMATICA DI SISTEMA      00004800
000490*----------------------------------------------------------------*00004900
000500******************************************************************00005000
000510 ENVIRONMENT DIVISION.                                            00005100
000520 CONFIGURATION SECTION.                                           00005200
000530 SPECIAL-NAMES.                                                   00005300
000540     CLASS CIFRE-VALIDE IS "0123456789".                          00005400
000550*-------------------------------------------------------------*   00005500
000560 INPUT-OUTPUT SECTION.                                            00005600
000570 FILE-CONTROL.                                                    00005700
000580     SELECT  IFILREAD      ASSIGN    TO IFILREAD                  00005800
000590                           FILE STATUS IS WS-FS-IFILREAD.         00005900
000600     SELECT  OFILANO       ASSIGN    TO OFILANO                   00006000
000610                           FILE STATUS IS WS-FS-OFILANO.          00006100
000620******************************************************************00006200
000630 DATA DIVISION.                                                   00006300
000640 FILE SECTION.                                                    00006400
000650 FD  IFILREAD                                                     00006500
000660     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006600
000670 01  REC-IFILREAD                   PIC X(0042).                  00006700
000680 FD  OFILANO                                                      00006800
000690     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006900
000700 01  REC-OFILANO                    PIC X(0048).                  00007000
000710*-------------------------------------------------------------*   00007100
000720 WORKING-STORAGE SECTION.                                         00007200
000730     COPY SENCREAD.                                               00007300
000740     COPY SENCANO.                                                00007400
000750     COPY SENCPARM.                                               00007500
000760     COPY SENCERR.                                                00007600
000770*                                  - VARIABILI DI LAVORO          00007700
000780 01  WS-LAVORO.                                                   00007800
000790     05 WS-FS-IFILREAD             PIC X(02).                     00007900
000800     05 WS-FS-OFILANO              PIC X(02).                     00008000
000805     05 FILLER                     PIC X(02).                     00008050
000810*                                  - SCHEDA PARAMETRI SYSIN       00008100
000820 01  WS-SYSIN-CARD                 PIC X(16).                     00008200
000830 01  WS-SYSIN-CARD-R REDEFINES WS-SYSIN-CARD.                     00008300
000840     05 SY-SENSOR-ID               PIC 9(06).                     00008400
000850     05 SY-CUTOFF-EPOCH            PIC 9(10).                     00008500
000860*                                  - FINESTRA DI LETTURE IN MEMORIA00008600
000870 01  TAV-FINESTRA.                                                00008700
000880     05 TAV-LETTURA OCCURS 100 TIMES                              00008800
000890                    INDEXED BY IX-TL.                             00008900
000900         10 TL-VALUE               PIC S9(07)V9(04) COMP-3.       00009000
000910         10 TL-TIMESTAMP           PIC 9(14).                     00009100
000920 01  TAV-FINESTRA-R REDEFINES TAV-FINESTRA.                       00009200
000930     05 FILLER OCCURS 100 TIMES    PIC X(11).                     00009300
000940     05 FILLER                     PIC X(00).                     00009400
000950 01  WS-TAV-N                      PIC S9(05) COMP VALUE 0.       00009500
000960     05 WS-TAV-N-X REDEFINES WS-TAV-N.                            00009600
000970         10 FILLER                 PIC X(02).                     00009700
000980*                                  - CONTATORI DI SUPPORTO ALLA   00009800
000990*                                  - PRIMA/SECONDA PASSATA        00009900
001000 77  WS-CONTA-MATCH                PIC S9(09) COMP VALUE 0.       00010000
001010 77  WS-CONTA-SALTA                PIC S9(09) COMP VALUE 0.       00010100
001020 77  WS-CONTA-VISTE                PIC S9(09) COMP VALUE 0.       00010200
001030*                                  - CALCOLO MEDIA/VARIANZA/STD   00010300
001040 01  WS-CALCOLO-AREA.                                             00010400
001050     05 WS-SOMMA-VALORI            PIC S9(11)V9(04) COMP-3.       00010500
001060     05 WS-MEDIA                   PIC S9(07)V9(04) COMP-3.       00010600
001070     05 WS-SOMMA-SCARTI2           PIC S9(11)V9(08) COMP-3.       00010700
001080     05 WS-DIFF                    PIC S9(07)V9(04) COMP-3.       00010800
001090     05 WS-DIFF-QUAD               PIC S9(11)V9(08) COMP-3.       00010900
001100     05 WS-VARIANZA                PIC S9(11)V9(08) COMP-3.       00011000
001110     05 WS-DEV-STD                 PIC S9(07)V9(04) COMP-3.       00011100
001120     05 WS-ZSCORE                  PIC S9(03)V9(04) COMP-3.       00011200
001125     05 FILLER                     PIC X(02).                     00011250
001130*                                  - RADICE QUADRATA PER NEWTON   00011300
001140 01  WS-NR-AREA.                                                  00011400
001150     05 WS-NR-X                    PIC S9(11)V9(08) COMP-3.       00011500
001160     05 WS-NR-GUESS                PIC S9(11)V9(08) COMP-3.       00011600
001165     05 FILLER                     PIC X(02).                     00011650
001170*                                  - CONTATORI RIEPILOGO FINALE   00011700
001180 01  WS-CONTATORI.                                                00011800
001190     05 WS-TOT-IFILREAD            PIC S9(07) COMP-3 VALUE 0.     00011900
001200     05 WS-TOT-OFILANO             PIC S9(07) COMP-3 VALUE 0.     00012000
001210     05 NUM-EDIT-TAB.                                             00012100
001220         10 NUM-EDIT OCCURS 4 TIMES                               00012200
001230               PIC ---.---.--9.                                   00012300
001235     05 FILLER                     PIC X(02).                     00012350
001240*-------------------------------------------------------------*   00012400
001250 PROCEDURE DIVISION.                                              00012500
001260                                                                  00012600
001270 MAIN.                                                            00012700
001280     PERFORM C00010-INIT.                                        00012800
001290     PERFORM C00150-LEGGI-SYSIN.                                  00012900
001300     PERFORM C00900-CALL-SENB900.                                 00013000
001310     PERFORM C01000-CONTA-MATCH.                                  00013100
001320     COMPUTE WS-CONTA-SALTA = WS-CONTA-MATCH - P9-FINESTRA-DIM.   00013200
001330     IF WS-CONTA-SALTA < 0                                       00013400
001340        MOVE 0 TO WS-CONTA-SALTA                                 00013500
001350     END-IF.                                                      00013600
001360     PERFORM C01100-CARICA-FINESTRA.                              00013700
001370     PERFORM C08020-OPEN-OFILANO.                                 00013800
001380     IF WS-TAV-N > 0                                              00013900
001390        PERFORM C02000-CALCOLA-MEDIA-VARIANZA                    00014000
001400        IF WS-DEV-STD > 0                                         00014100
001410           PERFORM C02200-VALUTA-FINESTRA THRU C02200-EXIT       00014200
001420               VARYING IX-TL FROM 1 BY 1                          00014300
001430               UNTIL IX-TL > WS-TAV-N                             00014400
001440        END-IF                                                    00014500
001450     END-IF.                                                      00014600
001460     PERFORM C09010-STATISTICHE.                                  00014700
001470     PERFORM C09030-END.                                          00014800
001480*-----------------------------------                              00014900
001490 C00010-INIT.                                                     00015000
001500     INITIALIZE WS-LAVORO WS-CONTATORI TAV-FINESTRA.             00015100
001510     MOVE 0 TO WS-TAV-N.                                          00015200
001520     MOVE 'SENB050' TO ERR-PROGRAMMA.                             00015300
001530     DISPLAY '***************************************'.          00015400
001540     DISPLAY '* INIZIO SENB050 - RILEVAZIONE ANOMALIE '.         00015500
001550     DISPLAY '*-------------------------------------*'.          00015600
001560*-----------------------------------                              00015700
001570 C00150-LEGGI-SYSIN.                                              00015800
001580     ACCEPT WS-SYSIN-CARD FROM SYSIN.                            00015900
001590     DISPLAY '* SENSORE RICHIESTO...: ' SY-SENSOR-ID.            00016000
001600     DISPLAY '* EPOCH DI TAGLIO......: ' SY-CUTOFF-EPOCH.         00016100
001610*-----------------------------------                              00016200
001620 C00900-CALL-SENB900.                                             00016300
001630     CALL 'SENB900' USING AREA-SENB900.                           00016400
001640     DISPLAY '* SOGLIA Z-SCORE.......: ' P9-ZSCORE-SOGLIA.        00016500
001650     DISPLAY '* AMPIEZZA FINESTRA....: ' P9-FINESTRA-DIM.        00016600
001660     DISPLAY '* ORE DI LOOKBACK......: ' P9-LOOKBACK-ORE.        00016700
001670     IF P9-ESITO-ERRORE                                           00016800
001680        DISPLAY '* PARAMETRI IN ERRORE..: ' P9-MSGERR            00016900
001690        DISPLAY '* PROSEGUO CON I VALORI DI DEFAULT/PRECEDENTI'. 00017000
001700*-----------------------------------                              00017100
001710 C01000-CONTA-MATCH.                                              00017200
001720     PERFORM C08000-OPEN-IFILREAD.                                00017300
001730     PERFORM C08060-READ-IFILREAD.                                00017400
001740     PERFORM C01010-CONTA-UNA THRU C01010-EXIT                    00017500
001741         UNTIL WS-FS-IFILREAD = '10'.                             00017510
001820     PERFORM C08120-CLOSE-IFILREAD.                               00018300
001821*-----------------------------------                              00018310
001822 C01010-CONTA-UNA.                                                00018320
001823     IF RD-SENSOR-ID = SY-SENSOR-ID                                00018330
001824        AND RD-EPOCH > SY-CUTOFF-EPOCH                             00018340
001825        ADD 1 TO WS-CONTA-MATCH                                   00018350
001826     END-IF.                                                      00018360
001827     ADD 1 TO WS-TOT-IFILREAD.                                    00018370
001828     PERFORM C08060-READ-IFILREAD.                                00018380
001829 C01010-EXIT.                                                     00018390
001830     EXIT.                                                        00018395
001831*-----------------------------------                              00018400
001840 C01100-CARICA-FINESTRA.                                          00018500
001850     MOVE 0 TO WS-CONTA-VISTE.                                    00018600
001860     PERFORM C08000-OPEN-IFILREAD.                                00018700
001870     PERFORM C08060-READ-IFILREAD.                                00018800
001880     PERFORM C01110-CARICA-UNA THRU C01110-EXIT                   00018900
001881         UNTIL WS-FS-IFILREAD = '10'.                             00018910
002010     PERFORM C08120-CLOSE-IFILREAD.                               00020200
002011*-----------------------------------                              00020210
002012 C01110-CARICA-UNA.                                                00020220
002013     IF RD-SENSOR-ID = SY-SENSOR-ID                                00020230
002014        AND RD-EPOCH > SY-CUTOFF-EPOCH                             00020240
002015        ADD 1 TO WS-CONTA-VISTE                                    00020250
002016        IF WS-CONTA-VISTE > WS-CONTA-SALTA                         00020260
002017           ADD 1 TO WS-TAV-N                                       00020270
002018           SET IX-TL TO WS-TAV-N                                   00020280
002019           MOVE RD-VALUE TO TL-VALUE(IX-TL)                        00020290
002020           MOVE RD-TIMESTAMP TO TL-TIMESTAMP(IX-TL)                00020295
002021        END-IF                                                     00020296
002022     END-IF.                                                       00020297
002023     PERFORM C08060-READ-IFILREAD.                                 00020298
002024 C01110-EXIT.                                                      00020299
002025     EXIT.                                                         00020300
002026*-----------------------------------                              00020310
002030 C02000-CALCOLA-MEDIA-VARIANZA.                                   00020400
002040     MOVE 0 TO WS-SOMMA-VALORI.                                   00020500
002050     PERFORM C02050-SOMMA-VALORI THRU C02050-EXIT                 00020600
002060         VARYING IX-TL FROM 1 BY 1 UNTIL IX-TL > WS-TAV-N.        00020700
002070     COMPUTE WS-MEDIA ROUNDED = WS-SOMMA-VALORI / WS-TAV-N.       00020800
002080     MOVE 0 TO WS-SOMMA-SCARTI2.                                  00020900
002090     PERFORM C02060-SOMMA-SCARTI THRU C02060-EXIT                 00021000
002100         VARYING IX-TL FROM 1 BY 1 UNTIL IX-TL > WS-TAV-N.        00021100
002110     COMPUTE WS-VARIANZA ROUNDED = WS-SOMMA-SCARTI2 / WS-TAV-N.   00021200
002120     IF WS-VARIANZA = 0                                           00021300
002130        MOVE 0 TO WS-DEV-STD                                      00021400
002140     ELSE                                                         00021500
002150        MOVE WS-VARIANZA TO WS-NR-X                               00021600
002160        MOVE WS-VARIANZA TO WS-NR-GUESS                           00021700
002170        PERFORM C00650-ITERA-NEWTON 30 TIMES                     00021800
002180        MOVE WS-NR-GUESS TO WS-DEV-STD                            00021900
002190     END-IF.                                                      00022000
002200     DISPLAY '* MEDIA FINESTRA.......: ' WS-MEDIA.                00022100
002210     DISPLAY '* DEV. STANDARD........: ' WS-DEV-STD.              00022200
002220*-----------------------------------                              00022300
002230 C02050-SOMMA-VALORI.                                             00022400
002240     ADD TL-VALUE(IX-TL) TO WS-SOMMA-VALORI.                     00022500
002250 C02050-EXIT.                                                     00022600
002260     EXIT.                                                        00022700
002270*-----------------------------------                              00022800
002280 C02060-SOMMA-SCARTI.                                             00022900
002290     COMPUTE WS-DIFF = TL-VALUE(IX-TL) - WS-MEDIA.                00023000
002300     COMPUTE WS-DIFF-QUAD = WS-DIFF * WS-DIFF.                    00023100
002310     ADD WS-DIFF-QUAD TO WS-SOMMA-SCARTI2.                        00023200
002320 C02060-EXIT.                                                     00023300
002330     EXIT.                                                        00023400
002340*-----------------------------------                              00023500
002350 C00650-ITERA-NEWTON.                                             00023600
002360*    ITERAZIONE DI NEWTON-RAPHSON: G(N+1) = (G(N) + X/G(N)) / 2   00023700
002370     COMPUTE WS-NR-GUESS ROUNDED =                               00023800
002380             (WS-NR-GUESS + (WS-NR-X / WS-NR-GUESS)) / 2.        00023900
002390*-----------------------------------                              00024000
002400 C02200-VALUTA-FINESTRA.                                          00024100
002410     COMPUTE WS-ZSCORE ROUNDED =                                 00024200
002420             (TL-VALUE(IX-TL) - WS-MEDIA) / WS-DEV-STD.          00024300
002430     IF (WS-ZSCORE NOT < 0 AND WS-ZSCORE >= P9-ZSCORE-SOGLIA)     00024400
002440        OR                                                        00024500
002450        (WS-ZSCORE < 0 AND (0 - WS-ZSCORE) >= P9-ZSCORE-SOGLIA)   00024600
002460        MOVE SY-SENSOR-ID TO AN-SENSOR-ID                        00024700
002470        MOVE TL-TIMESTAMP(IX-TL) TO AN-TIMESTAMP                 00024800
002480        MOVE TL-VALUE(IX-TL) TO AN-VALUE                         00024900
002490        MOVE WS-ZSCORE TO AN-ZSCORE                              00025000
002500        PERFORM C00700-SCRIVI-ANOM                               00025100
002510     END-IF.                                                      00025200
002520 C02200-EXIT.                                                     00025300
002530     EXIT.                                                        00025400
002540*-----------------------------------                              00025500
002550 C00700-SCRIVI-ANOM.                                              00025600
002560     MOVE SPACES TO REC-OFILANO.                                  00025700
002570     MOVE AN-RECORD TO REC-OFILANO.                               00025800
002580     WRITE REC-OFILANO.                                           00025900
002590     IF WS-FS-OFILANO NOT = '00'                                 00026000
002600        MOVE '0001'            TO ERR-PUNTO                      00026100
002610        MOVE 'WRITE OFILANO'   TO ERR-DESCRIZIONE                00026200
002620        MOVE WS-FS-OFILANO     TO ERR-CODICE-X                   00026300
002630        PERFORM C09000-ERRORE                                    00026400
002640        PERFORM C09030-END                                       00026500
002650     END-IF.                                                      00026600
002660     ADD 1 TO WS-TOT-OFILANO.                                     00026700
002670*-----------------------------------                              00026800
002680 C08000-OPEN-IFILREAD.                                            00026900
002690     OPEN INPUT IFILREAD.                                        00027000
002700     IF WS-FS-IFILREAD NOT = '00'                                00027100
002710        MOVE '0002'            TO ERR-PUNTO                      00027200
002720        MOVE 'OPEN IFILREAD'   TO ERR-DESCRIZIONE                00027300
002730        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00027400
002740        PERFORM C09000-ERRORE                                    00027500
002750        PERFORM C09030-END                                       00027600
002760     END-IF.                                                      00027700
002770*-----------------------------------                              00027800
002780 C08020-OPEN-OFILANO.                                             00027900
002790     OPEN OUTPUT OFILANO.                                        00028000
002800     IF WS-FS-OFILANO NOT = '00'                                 00028100
002810        MOVE '0003'            TO ERR-PUNTO                      00028200
002820        MOVE 'OPEN OFILANO'    TO ERR-DESCRIZIONE                00028300
002830        MOVE WS-FS-OFILANO     TO ERR-CODICE-X                   00028400
002840        PERFORM C09000-ERRORE                                    00028500
002850        PERFORM C09030-END                                       00028600
002860     END-IF.                                                      00028700
002870*-----------------------------------                              00028800
002880 C08060-READ-IFILREAD.                                            00028900
002890     READ IFILREAD INTO READ-RECORD                              00029000
002900        AT END                                                    00029100
002910           MOVE '10' TO WS-FS-IFILREAD                            00029200
002920           GO TO C08060-EXIT                                      00029300
002930     END-READ.                                                    00029400
002940     IF WS-FS-IFILREAD NOT = '00'                                00029500
002950        MOVE '0004'            TO ERR-PUNTO                      00029600
002960        MOVE 'READ IFILREAD'   TO ERR-DESCRIZIONE                00029700
002970        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00029800
002980        PERFORM C09000-ERRORE                                    00029900
002990        PERFORM C09030-END                                       00030000
003000     END-IF.                                                      00030100
003010 C08060-EXIT.                                                     00030200
003020     EXIT.                                                        00030300
003030*-----------------------------------                              00030400
003040 C08120-CLOSE-IFILREAD.                                           00030500
003050     CLOSE IFILREAD.                                              00030600
003060*-----------------------------------                              00030700
003070 C09000-ERRORE.                                                   00030800
003080     DISPLAY '*==== ERRORE IN ' ERR-PROGRAMMA ' PUNTO ' ERR-PUNTO.00030900
003090     DISPLAY '*==== ' ERR-DESCRIZIONE ' FILE-STATUS: '           00031000
003100         ERR-CODICE-X.                                            00031100
003110*-----------------------------------                              00031200
003120 C09010-STATISTICHE.                                              00031300
003130     MOVE WS-TOT-IFILREAD          TO NUM-EDIT(01).               00031400
003140     MOVE WS-CONTA-MATCH           TO NUM-EDIT(02).               00031500
003150     MOVE WS-TAV-N                 TO NUM-EDIT(03).               00031600
003160     MOVE WS-TOT-OFILANO           TO NUM-EDIT(04).               00031700
003170     DISPLAY '*-------------------------------------*'.          00031800
003180     DISPLAY '* RIEPILOGO SENB050                     '.         00031900
003190     DISPLAY '*-------------------------------------*'.          00032000
003200     DISPLAY ' TOT. LETTI IFILREAD.........: ' NUM-EDIT(01).      00032100
003210     DISPLAY '   DI CUI IN FINESTRA CUTOFF.: ' NUM-EDIT(02).      00032200
003220     DISPLAY '   DI CUI TENUTE (AMPIEZZA)..: ' NUM-EDIT(03).      00032300
003230     DISPLAY ' TOT. ANOMALIE SCRITTE........: ' NUM-EDIT(04).     00032400
003240     DISPLAY '*-------------------------------------*'.          00032500
003250*-----------------------------------                              00032600
003260 C09030-END.                                                      00032700
003265     CLOSE IFILREAD OFILANO.                                      00032750
003270     DISPLAY '* FINE SENB050 '.                                   00032800
003280     STOP RUN.                                                    00032900
