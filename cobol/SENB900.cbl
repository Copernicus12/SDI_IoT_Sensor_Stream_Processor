000010******************************************************************00000100
000020* NOTE :                                                          00000200
000030******************************************************************00000300
000040*                                                                 00000400
000050* PRODOTTO : SISTEMA RILEVAZIONE TELEMETRIA SENSORI                00000500
000060*                                                                 00000600
000070* FUNZIONE : ROUTINE DI SERVIZIO - VALIDAZIONE E DEFAULT DEI      00000700
000080*            PARAMETRI DI RILEVAZIONE ANOMALIE (Z-SCORE,          00000800
000090*            AMPIEZZA FINESTRA, ORE DI LOOKBACK)                  00000900
000100*                                                                 00001000
000110* PROGRAMMA: SENB900, COBOL/BATCH - SOTTOPROGRAMMA CALLATO        00001100
000120*                                                                 00001200
000130* INPUT    : SETTINGS (SCHEDA PARAMETRI CHIAVE/VALORE)            00001300
000140*                                                                 00001400
000150* OUTPUT   : COMMAREA AREA-SENB900 (VEDI SENCPARM)                00001500
000160*                                                                 00001600
000170* NOTA     : ROUTINE DI VALIDAZIONE PARAMETRI RIPRESA DA UNA      00001700
000180*            SOTTOROUTINE DI SERVIZIO GIA' IN USO PRESSO QUESTA   00001800
000190*            INSTALLAZIONE. RIUSATA TAL QUALE PER I PARAMETRI DI  00001900
000200*            ANOMALIA SENSORISTICA, CON LO STESSO CRITERIO:       00002000
000210*            LEGGERE LA SCHEDA, VALIDARE, DEFAULT SE MANCANTE     00002100
000215*            O ILLEGGIBILE.                                      00002150
000220*                                                                 00002200
000230******************************************************************00002300
000240 IDENTIFICATION DIVISION.                                         00002400
000250 PROGRAM-ID. SENB900.                                             00002500
000260 AUTHOR.         C. DEMURTAS.                                     00002600
000270 INSTALLATION.   ENGINEERING SPA - SISTEMI BATCH.                 00002700
000280 DATE-WRITTEN.   1989-11-02.                                      00002800
000290 DATE-COMPILED.                                                   00002900
000300 SECURITY.       USO INTERNO - NESSUNA CLASSIFICAZIONE.           00003000
000310******************************************************************00003100
000320*----------------------------------------------------------------*00003200
000330* ATT. | DATA       | AUT | RICH.    | DESCRIZIONE                00003300
000340*----------------------------------------------------------------*00003400
000350*A.00  | 1989-11-02 | CDM | ------   | PRIMA STESURA - CONTROLLO  00003500
000360*      |            |     |          | E DEFAULT PARAMETRI SCHEDA 00003600
000370*A.01  | 1994-04-18 | MRC | RIF.0277 | AGGIUNTA VALIDAZIONE RANGE 00003700
000380*A.02  | 1999-01-08 | FTN | RIF.0512 | VERIFICA Y2K - NESSUN      00003800
000390*      |            |     |          | CAMPO DATA IN QUESTA RTN   00003900
000400*A.03  | 2014-06-02 | SBR | RIF.1188 | RIUSATA COME SOTTOPROGRAMMA00004000
000410*      |            |     |          | PER SOGLIE ANOMALIE SENSORI00004100
000420*A.04  | 2016-02-25 | SBR | RIF.1340 | AGGIUNTA COMMAREA AREA-    00004200
000430*      |            |     |          | SENB900 E TESTO ESTESO DEI 00004300
000440*      |            |     |          | MESSAGGI DI ERRORE RANGE   00004400
000441*A.05  | 2016-04-11 | SBR | RIF.1367 | CORRETTO CONTROLLO VALORE  00004410
000442*      |            |     |          | SCHEDA: 'IS NOT ALPHABETIC'00004420
000443*      |            |     |          | ACCETTAVA TESTO NON        00004430
000444*      |            |     |          | NUMERICO (ES. PUNTO        00004440
000445*      |            |     |          | DECIMALE). ORA SI USA LA   00004450
000446*      |            |     |          | CLASSE CIFRE-VALIDE.       00004460
000447*A.06  | 2016-04-19 | SBR | RIF.1372 | LA DIVISIONE WS-VAL-INT(15)00004470
000448*      |            |     |          | / WS-VAL-DEC(5) LASCIAVA   00004480
000449*      |            |     |          | LE CIFRE SIGNIFICATIVE     00004490
000450*      |            |     |          | NELLA PARTE MAI LETTA: IL  00004500
000451*      |            |     |          | CAMPO E' ORA UN UNICO PIC  00004510
000452*      |            |     |          | 9(20), DIVISO PER 10000    00004520
000453*      |            |     |          | SOLO PER LA SOGLIA Z.      00004530
000459*----------------------------------------------------------------*00004590
000460******************************************************************00004600
000470 ENVIRONMENT DIVISION.                                            00004700
000480 CONFIGURATION SECTION.                                           00004800
000490 SPECIAL-NAMES.                                                   00004900
000500     CLASS CIFRE-VALIDE IS "0123456789".                          00005000
000510*-------------------------------------------------------------*   00005100
000520 INPUT-OUTPUT SECTION.                                            00005200
000530 FILE-CONTROL.                                                    00005300
000540     SELECT  IFILSETT      ASSIGN    TO IFILSETT                  00005400
000550                           FILE STATUS IS WS-FS-IFILSETT.         00005500
000560******************************************************************00005600
000570 DATA DIVISION.                                                   00005700
000580 FILE SECTION.                                                    00005800
000590 FD  IFILSETT                                                     00005900
000600     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006000
000610 01  REC-IFILSETT                   PIC X(0050).                  00006100
000620*-------------------------------------------------------------*   00006200
000630 WORKING-STORAGE SECTION.                                         00006300
000640*                                  - TRACCIATO SETTING E COMMAREA 00006400
000650     COPY SENCPARM.                                               00006500
000660*                                  - AREA COMUNE ERRORI           00006700
000670     COPY SENCERR.                                                00006800
000680*                                  - VARIABILI DI LAVORO          00006900
000690 01  WS-LAVORO.                                                   00007000
000700     05 WS-FS-IFILSETT             PIC X(02).                     00007100
000710     05 WS-VAL-NUMERICO            PIC X(20).                     00007200
000720     05 WS-VAL-INT REDEFINES WS-VAL-NUMERICO PIC 9(20).            00007300
000750     05 WS-CAMPO-9V4               PIC S9(09)V9(04) COMP-3.        00007600
000760     05 WS-CAMPO-9V4-X REDEFINES WS-CAMPO-9V4 PIC X(07).           00007700
000770     05 WS-TROVATO-ZSCORE          PIC X(01) VALUE 'N'.           00007800
000780         88 TROVATO-ZSCORE            VALUE 'S'.                  00007900
000790     05 WS-TROVATO-FINESTRA        PIC X(01) VALUE 'N'.           00008000
000800         88 TROVATO-FINESTRA          VALUE 'S'.                  00008100
000810     05 WS-TROVATO-LOOKBACK        PIC X(01) VALUE 'N'.           00008200
000820         88 TROVATO-LOOKBACK          VALUE 'S'.                  00008300
000821     05 WS-CONTA-SCHEDE            PIC S9(04) COMP VALUE 0.       00008310
000822     05 WS-CONTA-SCHEDE-X REDEFINES WS-CONTA-SCHEDE PIC X(02).    00008320
000823     05 FILLER                     PIC X(02).                     00008330
000830*-------------------------------------------------------------*   00008400
000840 LINKAGE SECTION.                                                 00008500
000850 01  LK-AREA-SENB900.                                             00008600
000851     03 LK-P9-ESITO               PIC X(01).                      00008620
000852     03 LK-P9-ZSCORE-SOGLIA       PIC S9(3)V9(4) COMP-3.          00008640
000853     03 LK-P9-FINESTRA-DIM        PIC S9(5) COMP-3.               00008660
000854     03 LK-P9-LOOKBACK-ORE        PIC S9(5) COMP-3.               00008680
000855     03 LK-P9-MSGERR              PIC X(60).                      00008690
000856     03 FILLER                    PIC X(20).                      00008695
000870******************************************************************00008800
000880 PROCEDURE DIVISION USING LK-AREA-SENB900.                        00008900
000890                                                                  00009000
000900 C00010-INIZIO.                                                   00009100
000910     MOVE 'SENB900' TO ERR-PROGRAMMA.                             00009200
000920     MOVE 3.0000    TO P9-ZSCORE-SOGLIA.                          00009300
000930     MOVE 30        TO P9-FINESTRA-DIM.                           00009400
000940     MOVE 6         TO P9-LOOKBACK-ORE.                           00009500
000950     MOVE SPACES    TO P9-MSGERR.                                 00009600
000960     SET P9-ESITO-OK TO TRUE.                                     00009700
000970     PERFORM C08000-OPEN-IFILSETT.                                00009800
000980     PERFORM C08010-READ-IFILSETT.                                00009900
000990     PERFORM C02000-ELABORAZIONE THRU C02000-EXIT                 00010000
001000         UNTIL WS-FS-IFILSETT = '10'.                             00010100
001010     PERFORM C08020-CLOSE-IFILSETT.                               00010200
001020     PERFORM C03000-VALIDA-RANGE.                                 00010300
001030     MOVE P9-ZSCORE-SOGLIA  TO LK-P9-ZSCORE-SOGLIA.                00010400
001040     MOVE P9-FINESTRA-DIM   TO LK-P9-FINESTRA-DIM.                 00010500
001050     MOVE P9-LOOKBACK-ORE   TO LK-P9-LOOKBACK-ORE.                 00010600
001060     MOVE P9-MSGERR         TO LK-P9-MSGERR.                       00010700
001070     MOVE P9-ESITO          TO LK-P9-ESITO.                        00010800
001080     GOBACK.                                                      00010900
001090*-----------------------------------                              00011000
001100 C02000-ELABORAZIONE.                                             00011100
001110     EVALUATE TRUE                                                00011200
001120        WHEN ST-CHIAVE-ZSCORE                                     00011300
001130           PERFORM C00300-RISOLVI-VALORE                          00011400
001140           IF WS-VAL-NUMERICO NOT = SPACES                        00011500
001150              COMPUTE WS-CAMPO-9V4 ROUNDED = WS-VAL-INT / 10000    00011600
001160              MOVE WS-CAMPO-9V4  TO P9-ZSCORE-SOGLIA               00011700
001170              SET TROVATO-ZSCORE TO TRUE                          00011800
001180           END-IF                                                 00011900
001190        WHEN ST-CHIAVE-FINESTRA                                   00012000
001200           PERFORM C00300-RISOLVI-VALORE                          00012100
001210           IF WS-VAL-NUMERICO NOT = SPACES                        00012200
001220              MOVE WS-VAL-INT    TO P9-FINESTRA-DIM               00012300
001230              SET TROVATO-FINESTRA TO TRUE                        00012400
001240           END-IF                                                 00012500
001250        WHEN ST-CHIAVE-LOOKBACK                                   00012600
001260           PERFORM C00300-RISOLVI-VALORE                          00012700
001270           IF WS-VAL-NUMERICO NOT = SPACES                        00012800
001280              MOVE WS-VAL-INT    TO P9-LOOKBACK-ORE               00012900
001290              SET TROVATO-LOOKBACK TO TRUE                        00013000
001300           END-IF                                                 00013100
001310        WHEN OTHER                                                00013200
001320           CONTINUE                                               00013300
001330     END-EVALUATE.                                                00013400
001340     PERFORM C08010-READ-IFILSETT.                                00013500
001350 C02000-EXIT.                                                     00013600
001360     EXIT.                                                        00013700
001370*-----------------------------------                              00013800
001380 C00300-RISOLVI-VALORE.                                           00013900
001390*    NORMALIZZA ST-VALUE IN CAMPO INTERO SCALATO A 4 DECIMALI     00014000
001400*    (ES. '00000000000035000' DIVENTA 3.5000 CON DIVISORE        00014100
001410*    IMPLICITO 10000; LA SCHEDA PORTA GIA' LA SCALATURA A 20      00014200
001420*    CIFRE ZERO-FILLED, MAI IL PUNTO DECIMALE).                   00014300
001430*    SE NON NUMERICO, WS-VAL-NUMERICO RESTA A SPAZI (DEFAULT).    00014400
001440     MOVE SPACES TO WS-VAL-NUMERICO.                              00014500
001450     PERFORM C00310-SCALA-VALORE.                                 00014600
001460 C00300-EXIT.                                                     00014700
001470     EXIT.                                                        00014800
001480*-----------------------------------                              00014900
001490 C00310-SCALA-VALORE.                                             00015000
001500*    A.05 RIF.1367 - IL VECCHIO TEST 'IS NOT ALPHABETIC' LASCIAVA 00015100
001510*    PASSARE VALORI COME '3.5' O '12-3': ORA SI RICHIEDE CHE LE   00015200
001520*    20 POSIZIONI SIANO TUTTE CIFRE (CLASSE CIFRE-VALIDE).        00015300
001525*    A.06 RIF.1372 - WS-VAL-INT E' ORA UN UNICO PIC 9(20) SULLE   00015350
001527*    20 CIFRE DELLA SCHEDA: LA VECCHIA SPLIT IN 15+5 LASCIAVA LE  00015370
001528*    CIFRE SIGNIFICATIVE (SEMPRE NEGLI ULTIMI 5 BYTE) FUORI DAL   00015390
001529*    CAMPO LETTO DAL CHIAMANTE.                                  00015395
001530     MOVE 0 TO WS-VAL-INT.                                        00015400
001540     IF ST-VALUE (1:20) IS CIFRE-VALIDE                           00015500
001550        MOVE ST-VALUE TO WS-VAL-NUMERICO                          00015600
001560     END-IF.                                                      00015700
001570 C00310-EXIT.                                                     00015800
001580     EXIT.                                                        00015900
001585*-----------------------------------                              00015950
001590 C03000-VALIDA-RANGE.                                             00016000
001600     IF P9-ZSCORE-SOGLIA < 1 OR P9-ZSCORE-SOGLIA > 5               00016100
001610        MOVE 'Invalid z-score threshold (must be between 1 and 5)'00016200
001620                                   TO P9-MSGERR                   00016300
001630        SET P9-ESITO-ERRORE        TO TRUE                        00016400
001640        MOVE 3.0                   TO P9-ZSCORE-SOGLIA            00016500
001650        GO TO C03000-EXIT                                         00016600
001660     END-IF.                                                      00016700
001670     IF P9-FINESTRA-DIM < 10 OR P9-FINESTRA-DIM > 100              00016800
001680        MOVE 'Invalid window size (must be between 10 and 100)'   00016900
001690                                   TO P9-MSGERR                   00017000
001700        SET P9-ESITO-ERRORE        TO TRUE                        00017100
001710        MOVE 30                    TO P9-FINESTRA-DIM             00017200
001720        GO TO C03000-EXIT                                         00017300
001730     END-IF.                                                      00017400
001740     IF P9-LOOKBACK-ORE < 1 OR P9-LOOKBACK-ORE > 48                00017500
001750        MOVE 'Invalid lookback hours (must be between 1 and 48)'  00017600
001760                                   TO P9-MSGERR                   00017700
001770        SET P9-ESITO-ERRORE        TO TRUE                        00017800
001780        MOVE 6                     TO P9-LOOKBACK-ORE             00017900
001790        GO TO C03000-EXIT                                         00018000
001800     END-IF.                                                      00018100
001810     IF NOT TROVATO-ZSCORE AND NOT TROVATO-FINESTRA AND           00018200
001820        NOT TROVATO-LOOKBACK                                      00018300
001830        SET P9-ESITO-DEFAULT       TO TRUE                        00018400
001840     END-IF.                                                      00018500
001850 C03000-EXIT.                                                     00018600
001860     EXIT.                                                        00018700
001870*-----------------------------------                              00018800
001880 C08000-OPEN-IFILSETT.                                            00018900
001890     OPEN INPUT IFILSETT.                                         00019000
001900     IF WS-FS-IFILSETT NOT = '00'                                 00019100
001910        MOVE '0001'            TO ERR-PUNTO                       00019200
001920        MOVE 'OPEN IFILSETT'   TO ERR-DESCRIZIONE                 00019300
001930        MOVE WS-FS-IFILSETT    TO ERR-CODICE-X                    00019400
001940        DISPLAY '*==== SENB900: ' ERR-DESCRIZIONE ' ' ERR-CODICE-X00019500
001950        MOVE '10' TO WS-FS-IFILSETT                               00019600
001960     END-IF.                                                      00019700
001970*-----------------------------------                              00019800
001980 C08010-READ-IFILSETT.                                            00019900
001990     IF WS-FS-IFILSETT NOT = '10'                                 00020000
002000        READ IFILSETT INTO SET-RECORD                             00020100
002010        IF WS-FS-IFILSETT NOT = '00' AND WS-FS-IFILSETT NOT = '10'00020200
002020           MOVE '0002'          TO ERR-PUNTO                      00020300
002030           MOVE 'READ IFILSETT' TO ERR-DESCRIZIONE                00020400
002040           MOVE WS-FS-IFILSETT  TO ERR-CODICE-X                   00020500
002050           DISPLAY '*==== SENB900: ' ERR-DESCRIZIONE ' '          00020600
002060               ERR-CODICE-X                                       00020700
002070           MOVE '10' TO WS-FS-IFILSETT                            00020800
002080        END-IF                                                    00020900
002090     END-IF.                                                      00021000
002100*-----------------------------------                              00021100
002110 C08020-CLOSE-IFILSETT.                                           00021200
002120     CLOSE IFILSETT.                                              00021300
