000100******************************************************************00000100
000200*    SENCSTA  --  TRACCIATO STATO CORRENTE SENSORE (STATUS-OUT)  *00000200
000300*----------------------------------------------------------------00000300
000400*  ATT.| DATA     | AUT | DESCRIZIONE                            *00000400
000500*----------------------------------------------------------------00000500
000600*A.00 |2014-05-19| SBR | PRIMA STESURA - LISTING STATO SENSORI   *00000600
000700*A.01 |2016-02-25| SBR | AGGIUNTO STA-HAS-READING                *00000700
001000******************************************************************00001000
001100 01  STA-RECORD.                                                  00001100
001200     03 STA-SENSOR-ID               PIC 9(06).                    00001200
001300     03 STA-NAME                    PIC X(30).                    00001300
001400     03 STA-TYPE                    PIC X(16).                    00001400
001500     03 STA-UNIT                    PIC X(08).                    00001500
001600     03 STA-LATEST-VALUE            PIC S9(07)V9(04).             00001600
001700     03 STA-LATEST-TS               PIC 9(14).                    00001700
001800     03 STA-HAS-READING             PIC X(01).                    00001800
001900         88 STA-CON-LETTURA            VALUE 'Y'.                 00001900
002000         88 STA-SENZA-LETTURA          VALUE 'N'.                 00002000
002100     03 FILLER                      PIC X(10).                    00002100
