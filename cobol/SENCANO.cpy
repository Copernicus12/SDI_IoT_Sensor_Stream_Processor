000100******************************************************************00000100
000200*    SENCANO  --  TRACCIATO ANOMALIA RILEVATA (ANOM-OUT)         *00000200
000300*----------------------------------------------------------------00000300
000400*  ATT.| DATA     | AUT | DESCRIZIONE                            *00000400
000500*----------------------------------------------------------------00000500
000600*A.00 |2014-07-01| SBR | PRIMA STESURA - Z-SCORE SU FINESTRA     *00000600
001000******************************************************************00001000
001100 01  AN-RECORD.                                                   00001100
001200     03 AN-SENSOR-ID                PIC 9(06).                    00001200
001300     03 AN-TIMESTAMP                PIC 9(14).                    00001300
001400     03 AN-VALUE                    PIC S9(07)V9(04).             00001400
001500     03 AN-ZSCORE                   PIC S9(03)V9(04).             00001500
001600     03 FILLER                      PIC X(10).                    00001600
