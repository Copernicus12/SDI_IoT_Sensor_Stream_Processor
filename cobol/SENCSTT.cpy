000100******************************************************************00000100
000200*    SENCSTT  --  TRACCIATO STATISTICHE PER SENSORE (STATS-OUT)  *00000200
000300*----------------------------------------------------------------00000300
000400*  ATT.| DATA     | AUT | DESCRIZIONE                            *00000400
000500*----------------------------------------------------------------00000500
000600*A.00 |2014-06-02| SBR | PRIMA STESURA - MEDIA/MIN/MAX/CONTEGGIO *00000600
000700******************************************************************00000700
000800 01  STT-RECORD.                                                  00000800
000900     03 STT-SENSOR-ID               PIC 9(06).                    00000900
001000     03 STT-NAME                    PIC X(30).                    00001000
001100     03 STT-TYPE                    PIC X(16).                    00001100
001200     03 STT-UNIT                    PIC X(08).                    00001200
001300     03 STT-AVG                     PIC S9(07)V9(04).             00001300
001400     03 STT-MIN                     PIC S9(07)V9(04).             00001400
001500     03 STT-MAX                     PIC S9(07)V9(04).             00001500
001600     03 STT-COUNT                   PIC 9(09).                    00001600
001700     03 FILLER                      PIC X(10).                    00001700
