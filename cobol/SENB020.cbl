000010******************************************************************00000100
000020* NOTE :                                                          00000200
000030******************************************************************00000300
000040*                                                                 00000400
000050* PRODOTTO : SISTEMA RILEVAZIONE TELEMETRIA SENSORI                00000500
000060*                                                                 00000600
000070* FUNZIONE : LISTING STATO CORRENTE SENSORI - ULTIMA LETTURA      00000700
000080*            PER OGNI SENSORE IN ANAGRAFICA                       00000800
000090*                                                                 00000900
000100* AUTORE   : ENGINEERING                                          00001000
000110*                                                                 00001100
000120* PROGRAMMA: SENB020, COBOL/BATCH                                 00001200
000130*                                                                 00001300
000140* INPUT    : IFILSENM - ANAGRAFICA SENSORI (SENSOR-MASTER)        00001400
000150*            IFILREAD - LETTURE SENSORI ORD. SENSORE/TIMESTAMP    00001500
000160*                                                                 00001600
000170* OUTPUT   : OFILSTA  - LISTING STATO CORRENTE (STATUS-OUT)       00001700
000180*                                                                 00001800
000190* NOTA     : ABBINAMENTO A CHIAVE FRA DUE FILE ORDINATI, GIA'     00001900
000200*            IN USO PER ALTRI TRACCIATI DI QUESTA INSTALLAZIONE.  00002000
000210*            QUI IFILSENM PILOTA E IFILREAD E' RIPETUTO (1-A-N)   00002100
000220*            PER TROVARE L'ULTIMA LETTURA DI CIASCUN SENSORE.     00002200
000230*                                                                 00002300
000240******************************************************************00002400
000250 IDENTIFICATION DIVISION.                                         00002500
000260 PROGRAM-ID. SENB020.                                             00002600
000270 AUTHOR.         G. DE LUCA.                                      00002700
000280 INSTALLATION.   ENGINEERING SPA - SISTEMI BATCH.                 00002800
000290 DATE-WRITTEN.   1987-04-20.                                      00002900
000300 DATE-COMPILED.                                                   00003000
000310 SECURITY.       USO INTERNO - NESSUNA CLASSIFICAZIONE.           00003100
000320******************************************************************00003200
000330*----------------------------------------------------------------*00003300
000340* ATT. | DATA       | AUT | RICH.    | DESCRIZIONE                00003400
000350*----------------------------------------------------------------*00003500
000360*A.00  | 1987-04-20 | GDL | ------   | PRIMA STESURA - LISTING    00003600
000370*      |            |     |          | RAPPORTI PERIODICO         00003700
000380*A.01  | 1991-09-30 | MRC | RIF.0140 | ABBINAMENTO A CHIAVE 1-A-N 00003800
000390*A.02  | 1999-01-08 | FTN | RIF.0512 | VERIFICA Y2K - TIMESTAMP   00003900
000400*      |            |     |          | RIPORTATO A 14 CIFRE (AAAA)00004000
000410*A.03  | 2014-05-19 | SBR | RIF.0980 | RICONVERTITO PER LISTING   00004100
000420*      |            |     |          | STATO SENSORI TELERILEVAM.00004200
000430*A.04  | 2016-02-25 | SBR | RIF.1340 | AGGIUNTO STA-HAS-READING E 00004300
000440*      |            |     |          | RIEPILOGO PER CONTROL BREAK00004400
000450*----------------------------------------------------------------*00004500
000460******************************************************************00004600
000470 ENVIRONMENT DIVISION.                                            00004700
000480 CONFIGURATION SECTION.                                           00004800
000490 SPECIAL-NAMES.                                                   00004900
000500     CLASS CIFRE-VALIDE IS "0123456789".                          00005000
000510*-------------------------------------------------------------*   00005100
000520 INPUT-OUTPUT SECTION.                                            00005200
000530 FILE-CONTROL.                                                    00005300
000540*                                  - ANAGRAFICA SENSORI  INPUT    00005400
000550     SELECT  IFILSENM      ASSIGN    TO IFILSENM                  00005500
000560                           FILE STATUS IS WS-FS-IFILSENM.         00005600
000570*                                  - LETTURE SENSORI     INPUT    00005700
000580     SELECT  IFILREAD      ASSIGN    TO IFILREAD                  00005800
000590                           FILE STATUS IS WS-FS-IFILREAD.         00005900
000600*                                  - LISTING STATO       OUTPUT   00006000
000610     SELECT  OFILSTA       ASSIGN    TO OFILSTA                   00006100
000620                           FILE STATUS IS WS-FS-OFILSTA.          00006200
000630******************************************************************00006300
000640 DATA DIVISION.                                                   00006400
000650 FILE SECTION.                                                    00006500
000660 FD  IFILSENM                                                     00006600
000670     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006700
000680 01  REC-IFILSENM                   PIC X(0077).                  00006800
000690 FD  IFILREAD                                                     00006900
000700     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00007000
000710 01  REC-IFILREAD                   PIC X(0042).                  00007100
000720 FD  OFILSTA                                                      00007200
000730     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00007300
000740 01  REC-OFILSTA                    PIC X(0096).                  00007400
000750*-------------------------------------------------------------*   00007500
000760 WORKING-STORAGE SECTION.                                         00007600
000770*                                  - TRACCIATO ANAGRAFICA SENSORI 00007700
000780     COPY SENCSENM.                                               00007800
000790*                                  - TRACCIATO LETTURE SENSORE    00007900
000800     COPY SENCREAD.                                               00008000
000810*                                  - TRACCIATO LISTING STATO      00008100
000820     COPY SENCSTA.                                                00008200
000830*                                  - AREA COMUNE ERRORI           00008300
000840     COPY SENCERR.                                                00008400
000850*                                  - AREA COMUNE DATA/ORA         00008500
000860     COPY SENCTIM.                                                00008600
000870*                                  - VARIABILI DI LAVORO          00008700
000880 01  WS-LAVORO.                                                   00008800
000890     05 WS-FS-IFILSENM             PIC X(02).                     00008900
000900     05 WS-FS-IFILREAD             PIC X(02).                     00009000
000910     05 WS-FS-OFILSTA              PIC X(02).                     00009100
000920     05 WS-KEY-IFILSENM-N          PIC 9(06).                     00009200
000930     05 WS-KEY-IFILSENM-X REDEFINES WS-KEY-IFILSENM-N PIC X(06).  00009300
000940     05 WS-KEY-IFILREAD-N          PIC 9(06).                     00009400
000950     05 WS-KEY-IFILREAD-X REDEFINES WS-KEY-IFILREAD-N PIC X(06).  00009500
000960     05 WS-CONTA-LETTURE-SENS      PIC S9(04) COMP VALUE 0.       00009600
000970     05 WS-CONTA-LETTURE-SENS-X REDEFINES                        00009700
000980              WS-CONTA-LETTURE-SENS PIC X(02).                    00009800
000985     05 FILLER                     PIC X(02).                     00009850
000990*                                  - CONTATORI RIEPILOGO FINALE   00009900
001000 01  WS-CONTATORI.                                                00010000
001010     05 WS-TOT-IFILSENM            PIC S9(07) COMP-3 VALUE 0.     00010100
001020     05 WS-TOT-IFILREAD            PIC S9(07) COMP-3 VALUE 0.     00010200
001030     05 WS-TOT-ORFANE              PIC S9(07) COMP-3 VALUE 0.     00010300
001040     05 WS-TOT-CON-LETTURA         PIC S9(07) COMP-3 VALUE 0.     00010400
001050     05 WS-TOT-SENZA-LETTURA       PIC S9(07) COMP-3 VALUE 0.     00010500
001060     05 WS-TOT-OFILSTA             PIC S9(07) COMP-3 VALUE 0.     00010600
001070     05 NUM-EDIT-TAB.                                             00010700
001080         10 NUM-EDIT OCCURS 6 TIMES                               00010800
001090               PIC ---.---.--9.                                   00010900
001095     05 FILLER                     PIC X(02).                     00010950
001100*-------------------------------------------------------------*   00011000
001110 PROCEDURE DIVISION.                                              00011100
001120                                                                  00011200
001130 MAIN.                                                            00011300
001140     PERFORM C00010-INIT.                                        00011400
001150     PERFORM C02000-ELABORAZIONE THRU C02000-EXIT                00011500
001160         UNTIL WS-FS-IFILSENM = '10'.                             00011600
001170     PERFORM C02200-DRENA-LETTURE THRU C02200-EXIT                00011700
001180         UNTIL WS-FS-IFILREAD = '10'.                             00011800
001190     PERFORM C09010-STATISTICHE.                                  00011900
001200     PERFORM C09030-END.                                          00012000
001210*-----------------------------------                              00012100
001220 C00010-INIT.                                                     00012200
001230     INITIALIZE WS-LAVORO WS-CONTATORI.                          00012300
001240     MOVE 'SENB020' TO ERR-PROGRAMMA.                             00012400
001250     PERFORM C08180-ACCEPT-TIMEDATE.                             00012500
001260     DISPLAY '***************************************'.          00012600
001270     DISPLAY '* INIZIO SENB020 - LISTING STATO SENSORI '.        00012700
001280     DISPLAY '* DATA ELABORAZIONE: ' DIS-DATE ' ORA: ' DIS-TIME.  00012800
001290     DISPLAY '*-------------------------------------*'.          00012900
001300     PERFORM C08000-OPEN-IFILSENM.                               00013000
001310     PERFORM C08010-OPEN-IFILREAD.                               00013100
001320     PERFORM C08020-OPEN-OFILSTA.                                00013200
001330     PERFORM C08060-READ-IFILSENM.                               00013300
001340     PERFORM C08070-READ-IFILREAD.                               00013400
001350*-----------------------------------                              00013500
001360 C02000-ELABORAZIONE.                                             00013600
001370     MOVE SM-ID TO STA-SENSOR-ID.                                 00013700
001380     MOVE SM-NAME TO STA-NAME.                                    00013800
001390     MOVE SM-TYPE TO STA-TYPE.                                    00013900
001400     MOVE SM-UNIT TO STA-UNIT.                                    00014000
001410     MOVE 0 TO STA-LATEST-VALUE.                                  00014100
001420     MOVE 0 TO STA-LATEST-TS.                                     00014200
001430     SET STA-SENZA-LETTURA TO TRUE.                               00014300
001440     MOVE 0 TO WS-CONTA-LETTURE-SENS.                             00014400
001450     ADD 1 TO WS-TOT-IFILSENM.                                    00014500
001460     PERFORM C02100-ABBINA-LETTURE THRU C02100-EXIT               00014600
001470         UNTIL WS-KEY-IFILREAD-X > WS-KEY-IFILSENM-X.             00014700
001480     IF STA-CON-LETTURA                                          00014800
001490        ADD 1 TO WS-TOT-CON-LETTURA                              00014900
001500     ELSE                                                        00015000
001510        ADD 1 TO WS-TOT-SENZA-LETTURA                            00015100
001520     END-IF.                                                      00015200
001530     DISPLAY '   SENSORE ' SM-ID ' LETTURE ABBINATE: '           00015300
001540         WS-CONTA-LETTURE-SENS.                                   00015400
001550     PERFORM C00300-SCRIVI-STATUS.                               00015500
001560     PERFORM C08060-READ-IFILSENM.                               00015600
001570 C02000-EXIT.                                                     00015700
001580     EXIT.                                                        00015800
001590*-----------------------------------                              00015900
001600 C02100-ABBINA-LETTURE.                                           00016000
001610     IF WS-KEY-IFILREAD-X = WS-KEY-IFILSENM-X                    00016100
001620        MOVE RD-VALUE TO STA-LATEST-VALUE                        00016200
001630        MOVE RD-TIMESTAMP TO STA-LATEST-TS                       00016300
001640        SET STA-CON-LETTURA TO TRUE                              00016400
001650        ADD 1 TO WS-CONTA-LETTURE-SENS                           00016500
001660        ADD 1 TO WS-TOT-IFILREAD                                 00016600
001670     ELSE                                                        00016700
001680        ADD 1 TO WS-TOT-ORFANE                                   00016800
001690        ADD 1 TO WS-TOT-IFILREAD                                 00016900
001700     END-IF.                                                      00017000
001710     PERFORM C08070-READ-IFILREAD.                               00017100
001720 C02100-EXIT.                                                     00017200
001730     EXIT.                                                        00017300
001740*-----------------------------------                              00017400
001750 C02200-DRENA-LETTURE.                                            00017500
001760*    LETTURE CON CODICE SENSORE OLTRE L'ULTIMA ANAGRAFICA -       00017600
001770*    RESIDUO ORFANO, SCARTATO E CONTATO PER IL RIEPILOGO.         00017700
001780     ADD 1 TO WS-TOT-ORFANE.                                      00017800
001790     ADD 1 TO WS-TOT-IFILREAD.                                    00017900
001800     PERFORM C08070-READ-IFILREAD.                               00018000
001810 C02200-EXIT.                                                     00018100
001820     EXIT.                                                        00018200
001830*-----------------------------------                              00018300
001840 C00300-SCRIVI-STATUS.                                            00018400
001850     MOVE SPACES TO REC-OFILSTA.                                  00018500
001860     MOVE STA-RECORD TO REC-OFILSTA.                              00018600
001870     WRITE REC-OFILSTA.                                           00018700
001880     IF WS-FS-OFILSTA NOT = '00'                                 00018800
001890        MOVE '0001'            TO ERR-PUNTO                      00018900
001900        MOVE 'WRITE OFILSTA'   TO ERR-DESCRIZIONE                00019000
001910        MOVE WS-FS-OFILSTA     TO ERR-CODICE-X                   00019100
001920        PERFORM C09000-ERRORE                                    00019200
001930        PERFORM C09030-END                                       00019300
001940     END-IF.                                                      00019400
001950     ADD 1 TO WS-TOT-OFILSTA.                                     00019500
001960*-----------------------------------                              00019600
001970 C08000-OPEN-IFILSENM.                                            00019700
001980     OPEN INPUT IFILSENM.                                        00019800
001990     IF WS-FS-IFILSENM NOT = '00'                                00019900
002000        MOVE '0002'            TO ERR-PUNTO                      00020000
002010        MOVE 'OPEN IFILSENM'   TO ERR-DESCRIZIONE                00020100
002020        MOVE WS-FS-IFILSENM    TO ERR-CODICE-X                   00020200
002030        PERFORM C09000-ERRORE                                    00020300
002040        PERFORM C09030-END                                       00020400
002050     END-IF.                                                      00020500
002060*-----------------------------------                              00020600
002070 C08010-OPEN-IFILREAD.                                            00020700
002080     OPEN INPUT IFILREAD.                                        00020800
002090     IF WS-FS-IFILREAD NOT = '00'                                00020900
002100        MOVE '0003'            TO ERR-PUNTO                      00021000
002110        MOVE 'OPEN IFILREAD'   TO ERR-DESCRIZIONE                00021100
002120        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00021200
002130        PERFORM C09000-ERRORE                                    00021300
002140        PERFORM C09030-END                                       00021400
002150     END-IF.                                                      00021500
002160*-----------------------------------                              00021600
002170 C08020-OPEN-OFILSTA.                                             00021700
002180     OPEN OUTPUT OFILSTA.                                        00021800
002190     IF WS-FS-OFILSTA NOT = '00'                                 00021900
002200        MOVE '0004'            TO ERR-PUNTO                      00022000
002210        MOVE 'OPEN OFILSTA'    TO ERR-DESCRIZIONE                00022100
002220        MOVE WS-FS-OFILSTA     TO ERR-CODICE-X                   00022200
002230        PERFORM C09000-ERRORE                                    00022300
002240        PERFORM C09030-END                                       00022400
002250     END-IF.                                                      00022500
002260*-----------------------------------                              00022600
002270 C08060-READ-IFILSENM.                                            00022700
002280     READ IFILSENM INTO SENM-RECORD                              00022800
002290        AT END                                                    00022900
002300           MOVE HIGH-VALUES TO WS-KEY-IFILSENM-X                 00023000
002310           MOVE '10' TO WS-FS-IFILSENM                           00023100
002320           GO TO C08060-EXIT                                      00023200
002330     END-READ.                                                    00023300
002340     IF WS-FS-IFILSENM NOT = '00'                                00023400
002350        MOVE '0005'            TO ERR-PUNTO                      00023500
002360        MOVE 'READ IFILSENM'   TO ERR-DESCRIZIONE                00023600
002370        MOVE WS-FS-IFILSENM    TO ERR-CODICE-X                   00023700
002380        PERFORM C09000-ERRORE                                    00023800
002390        PERFORM C09030-END                                       00023900
002400     END-IF.                                                      00024000
002410     MOVE SM-ID TO WS-KEY-IFILSENM-N.                            00024100
002420 C08060-EXIT.                                                     00024200
002430     EXIT.                                                        00024300
002440*-----------------------------------                              00024400
002450 C08070-READ-IFILREAD.                                            00024500
002460     IF WS-FS-IFILREAD = '10'                                    00024600
002470        GO TO C08070-EXIT                                         00024700
002480     END-IF.                                                      00024800
002490     READ IFILREAD INTO READ-RECORD                              00024900
002500        AT END                                                    00025000
002510           MOVE HIGH-VALUES TO WS-KEY-IFILREAD-X                 00025100
002520           MOVE '10' TO WS-FS-IFILREAD                            00025200
002530           GO TO C08070-EXIT                                      00025300
002540     END-READ.                                                    00025400
002550     IF WS-FS-IFILREAD NOT = '00'                                00025500
002560        MOVE '0006'            TO ERR-PUNTO                      00025600
002570        MOVE 'READ IFILREAD'   TO ERR-DESCRIZIONE                00025700
002580        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00025800
002590        PERFORM C09000-ERRORE                                    00025900
002600        PERFORM C09030-END                                       00026000
002610     END-IF.                                                      00026100
002620     MOVE RD-SENSOR-ID TO WS-KEY-IFILREAD-N.                     00026200
002630 C08070-EXIT.                                                     00026300
002640     EXIT.                                                        00026400
002650*-----------------------------------                              00026500
002660 C08180-ACCEPT-TIMEDATE.                                          00026600
002670     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.                     00026700
002680     ACCEPT WSS-TIME-SIS FROM TIME.                              00026800
002690     MOVE WSS-GG TO DIS-GG.                                       00026900
002700     MOVE WSS-MM TO DIS-MM.                                       00027000
002710     MOVE WSS-AAAA TO DIS-AAAA.                                   00027100
002720     MOVE WSS-ORA TO DIS-ORA.                                     00027200
002730     MOVE WSS-MIN TO DIS-MIN.                                     00027300
002740     MOVE WSS-SEC TO DIS-SEC.                                     00027400
002750*-----------------------------------                              00027500
002760 C09000-ERRORE.                                                   00027600
002770     DISPLAY '*==== ERRORE IN ' ERR-PROGRAMMA ' PUNTO ' ERR-PUNTO.00027700
002780     DISPLAY '*==== ' ERR-DESCRIZIONE ' FILE-STATUS: '           00027800
002790         ERR-CODICE-X.                                            00027900
002800*-----------------------------------                              00028000
002810 C09010-STATISTICHE.                                              00028100
002820     MOVE WS-TOT-IFILSENM          TO NUM-EDIT(01).               00028200
002830     MOVE WS-TOT-IFILREAD          TO NUM-EDIT(02).               00028300
002840     MOVE WS-TOT-ORFANE            TO NUM-EDIT(03).               00028400
002850     MOVE WS-TOT-CON-LETTURA       TO NUM-EDIT(04).               00028500
002860     MOVE WS-TOT-SENZA-LETTURA     TO NUM-EDIT(05).               00028600
002870     MOVE WS-TOT-OFILSTA           TO NUM-EDIT(06).               00028700
002880     DISPLAY '*-------------------------------------*'.          00028800
002890     DISPLAY '* RIEPILOGO SENB020                     '.         00028900
002900     DISPLAY '*-------------------------------------*'.          00029000
002910     DISPLAY ' TOT. LETTI IFILSENM.........: ' NUM-EDIT(01).      00029100
002920     DISPLAY ' TOT. LETTI IFILREAD.........: ' NUM-EDIT(02).      00029200
002930     DISPLAY '   DI CUI ORFANE (NO SENSORE).: ' NUM-EDIT(03).     00029300
002940     DISPLAY ' TOT. SENSORI CON LETTURA.....: ' NUM-EDIT(04).     00029400
002950     DISPLAY ' TOT. SENSORI SENZA LETTURA...: ' NUM-EDIT(05).     00029500
002960     DISPLAY ' TOT. SCRITTI OFILSTA.........: ' NUM-EDIT(06).     00029600
002970     DISPLAY '*-------------------------------------*'.          00029700
002980*-----------------------------------                              00029800
002990 C09030-END.                                                      00029900
003000     CLOSE IFILSENM IFILREAD OFILSTA.                            00030000
003010     DISPLAY '* FINE SENB020 '.                                   00030100
003020     STOP RUN.                                                    00030200
