000010******************************************************************00000100
000020* NOTE :                                                          00000200
000030******************************************************************00000300
000040*                                                                 00000400
000050* PRODOTTO : SISTEMA RILEVAZIONE TELEMETRIA SENSORI                00000500
000060*                                                                 00000600
000070* CODICE ATTIVITA : SEN-STAT-01                                   00000700
000080*                                                                 00000800
000090* FUNZIONE : STATISTICHE PER SENSORE (MEDIA/MIN/MAX/CONTEGGIO)    00000900
000100*            SU FINESTRA DI OSSERVAZIONE A RIDOSSO DELL'ORA       00001000
000110*            DI ELABORAZIONE                                      00001100
000120*                                                                 00001200
000130* PROGRAMMA: SENB030,COBOL/BATCH                                  00001300
000140*                                                                 00001400
000150* SCHEDULAZ: GIORNALIERA                                          00001500
000160*                                                                 00001600
000170* AUTORE   : ENGINEERING                                          00001700
000180*                                                                 00001800
000190* INPUT    : IFILSENM - ANAGRAFICA SENSORI                        00001900
000200*            IFILREAD - LETTURE SENSORI ORD. SENSORE/TIMESTAMP    00002000
000210*                                                                 00002100
000220* OUTPUT   : OFILSTT  - STATISTICHE PER SENSORE (STATS-OUT)       00002200
000230*                                                                 00002300
000240* NOTA     : LA FINESTRA E' FISSA A 24 ORE, CALCOLATA A PARTIRE   00002400
000250*            DALL'ORA DI SISTEMA DEL RUN CORRENTE - NON DIPENDE   00002500
000260*            DALLA SCHEDA PARAMETRI (VEDI SENB900 PER LE SOGLIE   00002600
000270*            DI ANOMALIA, CHE SONO ALTRA COSA).                   00002700
000280*                                                                 00002800
000290******************************************************************00002900
000300 IDENTIFICATION DIVISION.                                         00003000
000310 PROGRAM-ID. SENB030.                                             00003100
000320 AUTHOR.         M. RUOCCO.                                       00003200
000330 INSTALLATION.   ENGINEERING SPA - SISTEMI BATCH.                 00003300
000340 DATE-WRITTEN.   1991-10-14.                                      00003400
000350 DATE-COMPILED.                                                   00003500
000360 SECURITY.       USO INTERNO - NESSUNA CLASSIFICAZIONE.           00003600
000370******************************************************************00003700
000380*----------------------------------------------------------------*00003800
000390* ATT. | DATA       | AUT | RICH.    | DESCRIZIONE                00003900
000400*----------------------------------------------------------------*00004000
000410*A.00  | 1991-10-14 | MRC | ------   | PRIMA STESURA               00004100
000420*A.01  | 1999-01-08 | FTN | RIF.0512 | VERIFICA Y2K - CONVERSIONE 00004200
000430*      |            |     |          | GIULIANA GIA' A 4 CIFRE ANNO00004300
000440*A.02  | 2014-05-19 | SBR | RIF.0980 | RICONVERTITO PER STATIST-  00004400
000450*      |            |     |          | ICHE LETTURE SENSORISTICA  00004500
000460*A.03  | 2016-02-25 | SBR | RIF.1340 | ARROTONDAMENTO A 4 DECIMALI00004600
000470*      |            |     |          | E SOMME INTERMEDIE ESTESE  00004700
000480*----------------------------------------------------------------*00004800
000490******************************************************************00004900
000500 ENVIRONMENT DIVISION.                                            00005000
000510 CONFIGURATION SECTION.                                           00005100
000520 SPECIAL-NAMES.                                                   00005200
000530     CLASS CIFRE-VALIDE IS "0123456789".                          00005300
000540*-------------------------------------------------------------*   00005400
000550 INPUT-OUTPUT SECTION.                                            00005500
000560 FILE-CONTROL.                                                    00005600
000570     SELECT  IFILSENM      ASSIGN    TO IFILSENM                  00005700
000580                           FILE STATUS IS WS-FS-IFILSENM.         00005800
000590     SELECT  IFILREAD      ASSIGN    TO IFILREAD                  00005900
000600                           FILE STATUS IS WS-FS-IFILREAD.         00006000
000610     SELECT  OFILSTT       ASSIGN    TO OFILSTT                   00006100
000620                           FILE STATUS IS WS-FS-OFILSTT.          00006200
000630******************************************************************00006300
000640 DATA DIVISION.                                                   00006400
000650 FILE SECTION.                                                    00006500
000660 FD  IFILSENM                                                     00006600
000670     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006700
000680 01  REC-IFILSENM                   PIC X(0077).                  00006800
000690 FD  IFILREAD                                                     00006900
000700     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00007000
000710 01  REC-IFILREAD                   PIC X(0042).                  00007100
000720 FD  OFILSTT                                                      00007200
000730     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00007300
000740 01  REC-OFILSTT                    PIC X(0112).                  00007400
000750*-------------------------------------------------------------*   00007500
000760 WORKING-STORAGE SECTION.                                         00007600
000770     COPY SENCSENM.                                               00007700
000780     COPY SENCREAD.                                               00007800
000790     COPY SENCSTT.                                                00007900
000800     COPY SENCERR.                                                00008000
000810     COPY SENCTIM.                                                00008100
000820*                                  - VARIABILI DI LAVORO          00008200
000830 01  WS-LAVORO.                                                   00008300
000840     05 WS-FS-IFILSENM             PIC X(02).                     00008400
000850     05 WS-FS-IFILREAD             PIC X(02).                     00008500
000860     05 WS-FS-OFILSTT              PIC X(02).                     00008600
000870     05 WS-KEY-IFILSENM-N          PIC 9(06).                     00008700
000880     05 WS-KEY-IFILSENM-X REDEFINES WS-KEY-IFILSENM-N PIC X(06).  00008800
000890     05 WS-KEY-IFILREAD-N          PIC 9(06).                     00008900
000900     05 WS-KEY-IFILREAD-X REDEFINES WS-KEY-IFILREAD-N PIC X(06).  00009000
000905     05 FILLER                     PIC X(02).                     00009050
000910*                                  - ACCUMULATORI PER SENSORE     00009100
000920 01  WS-CORRENTE.                                                 00009200
000930     05 WS-SOMMA-VALORI            PIC S9(11)V9(04) COMP-3.       00009300
000940     05 WS-MIN-VALORE              PIC S9(07)V9(04) COMP-3.       00009400
000950     05 WS-MAX-VALORE              PIC S9(07)V9(04) COMP-3.       00009500
000960     05 WS-CONTA-LETTURE           PIC S9(09) COMP.               00009600
000970     05 WS-CONTA-LETTURE-X REDEFINES WS-CONTA-LETTURE PIC X(04).  00009700
000975     05 FILLER                     PIC X(02).                     00009750
000980*                                  - CALCOLO EPOCH DI SISTEMA     00009800
000990 01  WS-EPOCH-CALCOLO.                                            00009900
001000     05 WS-JDN-A                   PIC S9(09) COMP.               00010000
001010     05 WS-JDN-Y                   PIC S9(09) COMP.               00010100
001020     05 WS-JDN-M                   PIC S9(09) COMP.               00010200
001030     05 WS-JDN-T1                  PIC S9(09) COMP.               00010300
001040     05 WS-JDN-T1D                 PIC S9(09) COMP.               00010400
001050     05 WS-JDN-Y4                  PIC S9(09) COMP.               00010500
001060     05 WS-JDN-Y100                PIC S9(09) COMP.               00010600
001070     05 WS-JDN-Y400                PIC S9(09) COMP.               00010700
001080     05 WS-JDN                     PIC S9(09) COMP.               00010800
001090     05 WS-JDN-X REDEFINES WS-JDN  PIC X(04).                     00010900
001100     05 WS-EPOCH-GIORNI            PIC S9(09) COMP.               00011000
001110     05 WS-EPOCH-CORRENTE          PIC S9(11) COMP-3.             00011100
001120     05 WS-CUTOFF-EPOCH            PIC S9(11) COMP-3.             00011200
001125     05 FILLER                     PIC X(02).                     00011250
001130*                                  - CONTATORI RIEPILOGO FINALE   00011300
001140 01  WS-CONTATORI.                                                00011400
001150     05 WS-TOT-IFILSENM            PIC S9(07) COMP-3 VALUE 0.     00011500
001160     05 WS-TOT-IFILREAD            PIC S9(07) COMP-3 VALUE 0.     00011600
001170     05 WS-TOT-IN-FINESTRA         PIC S9(07) COMP-3 VALUE 0.     00011700
001180     05 WS-TOT-OFILSTT             PIC S9(07) COMP-3 VALUE 0.     00011800
001190     05 NUM-EDIT-TAB.                                             00011900
001200         10 NUM-EDIT OCCURS 4 TIMES                               00012000
001210               PIC ---.---.--9.                                   00012100
001215     05 FILLER                     PIC X(02).                     00012150
001220*-------------------------------------------------------------*   00012200
001230 PROCEDURE DIVISION.                                              00012300
001240                                                                  00012400
001250 MAIN.                                                            00012500
001260     PERFORM C00010-INIT.                                         00012600
001270     PERFORM C00200-CALCOLA-CUTOFF.                               00012700
001280     PERFORM C08000-OPEN-IFILSENM.                                00012800
001290     PERFORM C08010-OPEN-IFILREAD.                                00012900
001300     PERFORM C08020-OPEN-OFILSTT.                                 00013000
001310     PERFORM C08060-READ-IFILSENM.                                00013100
001320     PERFORM C08070-READ-IFILREAD.                                00013200
001330     PERFORM C02000-ELABORAZIONE THRU C02000-EXIT                 00013300
001340         UNTIL WS-FS-IFILSENM = '10'.                             00013400
001350     PERFORM C02200-DRENA-LETTURE THRU C02200-EXIT                00013500
001360         UNTIL WS-FS-IFILREAD = '10'.                             00013600
001370     PERFORM C09010-STATISTICHE.                                  00013700
001380     PERFORM C09030-END.                                          00013800
001390*-----------------------------------                              00013900
001400 C00010-INIT.                                                     00014000
001410     INITIALIZE WS-LAVORO WS-CONTATORI.                           00014100
001420     MOVE 'SENB030' TO ERR-PROGRAMMA.                             00014200
001430     DISPLAY '***************************************'.          00014300
001440     DISPLAY '* INIZIO SENB030 - STATISTICHE SENSORI '.          00014400
001450     DISPLAY '*-------------------------------------*'.          00014500
001460*-----------------------------------                              00014600
001470 C00200-CALCOLA-CUTOFF.                                           00014700
001480     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.                     00014800
001490     ACCEPT WSS-TIME-SIS FROM TIME.                              00014900
001500     PERFORM C00210-CALCOLA-EPOCH.                                00015000
001510     COMPUTE WS-CUTOFF-EPOCH = WS-EPOCH-CORRENTE - 86400.        00015100
001520     DISPLAY '* EPOCH RUN CORRENTE.......: ' WS-EPOCH-CORRENTE.  00015200
001530     DISPLAY '* EPOCH CUTOFF (RUN - 24H).: ' WS-CUTOFF-EPOCH.    00015300
001540*-----------------------------------                              00015400
001550 C00210-CALCOLA-EPOCH.                                            00015500
001560*    CONVERSIONE DATA/ORA DI SISTEMA IN SECONDI EPOCH (UTC)      00015600
001570*    TRAMITE NUMERO DI GIORNO GIULIANO (ALGORITMO CIVILE ->      00015700
001580*    GIULIANO), SENZA RICORSO A FUNZIONI INTRINSECHE.             00015800
001590     COMPUTE WS-JDN-A = (14 - WSS-MM) / 12.                       00015900
001600     COMPUTE WS-JDN-Y = WSS-AAAA + 4800 - WS-JDN-A.               00016000
001610     COMPUTE WS-JDN-M = WSS-MM + (12 * WS-JDN-A) - 3.             00016100
001620     COMPUTE WS-JDN-T1 = (153 * WS-JDN-M) + 2.                    00016200
001630     COMPUTE WS-JDN-T1D = WS-JDN-T1 / 5.                          00016300
001640     COMPUTE WS-JDN-Y4 = WS-JDN-Y / 4.                            00016400
001650     COMPUTE WS-JDN-Y100 = WS-JDN-Y / 100.                        00016500
001660     COMPUTE WS-JDN-Y400 = WS-JDN-Y / 400.                        00016600
001670     COMPUTE WS-JDN = WSS-GG + WS-JDN-T1D + (365 * WS-JDN-Y)     00016700
001680                    + WS-JDN-Y4 - WS-JDN-Y100 + WS-JDN-Y400      00016800
001690                    - 32045.                                      00016900
001700     COMPUTE WS-EPOCH-GIORNI = WS-JDN - 2440588.                  00017000
001710     COMPUTE WS-EPOCH-CORRENTE = (WS-EPOCH-GIORNI * 86400)       00017100
001720                    + (WSS-ORA * 3600) + (WSS-MIN * 60) + WSS-SEC.00017200
001730*-----------------------------------                              00017300
001740 C02000-ELABORAZIONE.                                             00017400
001750     MOVE SM-ID TO STT-SENSOR-ID.                                 00017500
001760     MOVE SM-NAME TO STT-NAME.                                    00017600
001770     MOVE SM-TYPE TO STT-TYPE.                                    00017700
001780     MOVE SM-UNIT TO STT-UNIT.                                    00017800
001790     MOVE 0 TO WS-SOMMA-VALORI.                                   00017900
001800     MOVE 9999999.9999 TO WS-MIN-VALORE.                          00018000
001810     MOVE -9999999.9999 TO WS-MAX-VALORE.                        00018100
001820     MOVE 0 TO WS-CONTA-LETTURE.                                  00018200
001830     ADD 1 TO WS-TOT-IFILSENM.                                    00018300
001840     PERFORM C02100-ABBINA-LETTURE THRU C02100-EXIT               00018400
001850         UNTIL WS-KEY-IFILREAD-X > WS-KEY-IFILSENM-X.             00018500
001860     IF WS-CONTA-LETTURE = 0                                     00018600
001870        MOVE 0 TO STT-AVG STT-MIN STT-MAX                        00018700
001880        MOVE 0 TO STT-COUNT                                       00018800
001890     ELSE                                                         00018900
001900        COMPUTE STT-AVG ROUNDED =                                00019000
001910               WS-SOMMA-VALORI / WS-CONTA-LETTURE                00019100
001920        MOVE WS-MIN-VALORE TO STT-MIN                             00019200
001930        MOVE WS-MAX-VALORE TO STT-MAX                             00019300
001940        MOVE WS-CONTA-LETTURE TO STT-COUNT                        00019400
001950        ADD 1 TO WS-TOT-IN-FINESTRA                              00019500
001960     END-IF.                                                      00019600
001970     PERFORM C00300-SCRIVI-STATS.                                 00019700
001980     PERFORM C08060-READ-IFILSENM.                                00019800
001990 C02000-EXIT.                                                     00019900
002000     EXIT.                                                        00020000
002010*-----------------------------------                              00020100
002020 C02100-ABBINA-LETTURE.                                           00020200
002030     IF WS-KEY-IFILREAD-X = WS-KEY-IFILSENM-X                    00020300
002040        IF RD-EPOCH > WS-CUTOFF-EPOCH                            00020400
002050           ADD RD-VALUE TO WS-SOMMA-VALORI                       00020500
002060           IF RD-VALUE < WS-MIN-VALORE                           00020600
002070              MOVE RD-VALUE TO WS-MIN-VALORE                     00020700
002080           END-IF                                                 00020800
002090           IF RD-VALUE > WS-MAX-VALORE                           00020900
002100              MOVE RD-VALUE TO WS-MAX-VALORE                     00021000
002110           END-IF                                                 00021100
002120           ADD 1 TO WS-CONTA-LETTURE                             00021200
002130        END-IF                                                    00021300
002140        ADD 1 TO WS-TOT-IFILREAD                                 00021400
002150     ELSE                                                         00021500
002160        ADD 1 TO WS-TOT-IFILREAD                                 00021600
002170     END-IF.                                                      00021700
002180     PERFORM C08070-READ-IFILREAD.                                00021800
002190 C02100-EXIT.                                                     00021900
002200     EXIT.                                                        00022000
002210*-----------------------------------                              00022100
002220 C02200-DRENA-LETTURE.                                            00022200
002230     ADD 1 TO WS-TOT-IFILREAD.                                    00022300
002240     PERFORM C08070-READ-IFILREAD.                                00022400
002250 C02200-EXIT.                                                     00022500
002260     EXIT.                                                        00022600
002270*-----------------------------------                              00022700
002280 C00300-SCRIVI-STATS.                                             00022800
002290     MOVE SPACES TO REC-OFILSTT.                                  00022900
002300     MOVE STT-RECORD TO REC-OFILSTT.                              00023000
002310     WRITE REC-OFILSTT.                                           00023100
002320     IF WS-FS-OFILSTT NOT = '00'                                 00023200
002330        MOVE '0001'            TO ERR-PUNTO                      00023300
002340        MOVE 'WRITE OFILSTT'   TO ERR-DESCRIZIONE                00023400
002350        MOVE WS-FS-OFILSTT     TO ERR-CODICE-X                   00023500
002360        PERFORM C09000-ERRORE                                    00023600
002370        PERFORM C09030-END                                       00023700
002380     END-IF.                                                      00023800
002390     ADD 1 TO WS-TOT-OFILSTT.                                     00023900
002400*-----------------------------------                              00024000
002410 C08000-OPEN-IFILSENM.                                            00024100
002420     OPEN INPUT IFILSENM.                                        00024200
002430     IF WS-FS-IFILSENM NOT = '00'                                00024300
002440        MOVE '0002'            TO ERR-PUNTO                      00024400
002450        MOVE 'OPEN IFILSENM'   TO ERR-DESCRIZIONE                00024500
002460        MOVE WS-FS-IFILSENM    TO ERR-CODICE-X                   00024600
002470        PERFORM C09000-ERRORE                                    00024700
002480        PERFORM C09030-END                                       00024800
002490     END-IF.                                                      00024900
002500*-----------------------------------                              00025000
002510 C08010-OPEN-IFILREAD.                                            00025100
002520     OPEN INPUT IFILREAD.                                        00025200
002530     IF WS-FS-IFILREAD NOT = '00'                                00025300
002540        MOVE '0003'            TO ERR-PUNTO                      00025400
002550        MOVE 'OPEN IFILREAD'   TO ERR-DESCRIZIONE                00025500
002560        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00025600
002570        PERFORM C09000-ERRORE                                    00025700
002580        PERFORM C09030-END                                       00025800
002590     END-IF.                                                      00025900
002600*-----------------------------------                              00026000
002610 C08020-OPEN-OFILSTT.                                             00026100
002620     OPEN OUTPUT OFILSTT.                                        00026200
002630     IF WS-FS-OFILSTT NOT = '00'                                 00026300
002640        MOVE '0004'            TO ERR-PUNTO                      00026400
002650        MOVE 'OPEN OFILSTT'    TO ERR-DESCRIZIONE                00026500
002660        MOVE WS-FS-OFILSTT     TO ERR-CODICE-X                   00026600
002670        PERFORM C09000-ERRORE                                    00026700
002680        PERFORM C09030-END                                       00026800
002690     END-IF.                                                      00026900
002700*-----------------------------------                              00027000
002710 C08060-READ-IFILSENM.                                            00027100
002720     READ IFILSENM INTO SENM-RECORD                              00027200
002730        AT END                                                    00027300
002740           MOVE HIGH-VALUES TO WS-KEY-IFILSENM-X                 00027400
002750           MOVE '10' TO WS-FS-IFILSENM                           00027500
002760           GO TO C08060-EXIT                                      00027600
002770     END-READ.                                                    00027700
002780     IF WS-FS-IFILSENM NOT = '00'                                00027800
002790        MOVE '0005'            TO ERR-PUNTO                      00027900
002800        MOVE 'READ IFILSENM'   TO ERR-DESCRIZIONE                00028000
002810        MOVE WS-FS-IFILSENM    TO ERR-CODICE-X                   00028100
002820        PERFORM C09000-ERRORE                                    00028200
002830        PERFORM C09030-END                                       00028300
002840     END-IF.                                                      00028400
002850     MOVE SM-ID TO WS-KEY-IFILSENM-N.                            00028500
002860 C08060-EXIT.                                                     00028600
002870     EXIT.                                                        00028700
002880*-----------------------------------                              00028800
002890 C08070-READ-IFILREAD.                                            00028900
002900     IF WS-FS-IFILREAD = '10'                                    00029000
002910        GO TO C08070-EXIT                                         00029100
002920     END-IF.                                                      00029200
002930     READ IFILREAD INTO READ-RECORD                              00029300
002940        AT END                                                    00029400
002950           MOVE HIGH-VALUES TO WS-KEY-IFILREAD-X                 00029500
002960           MOVE '10' TO WS-FS-IFILREAD                            00029600
002970           GO TO C08070-EXIT                                      00029700
002980     END-READ.                                                    00029800
002990     IF WS-FS-IFILREAD NOT = '00'                                00030000
003000        MOVE '0006'            TO ERR-PUNTO                      00030100
003010        MOVE 'READ IFILREAD'   TO ERR-DESCRIZIONE                00030200
003020        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00030300
003030        PERFORM C09000-ERRORE                                    00030400
003040        PERFORM C09030-END                                       00030500
003050     END-IF.                                                      00030600
003060     MOVE RD-SENSOR-ID TO WS-KEY-IFILREAD-N.                     00030700
003070 C08070-EXIT.                                                     00030800
003080     EXIT.                                                        00030900
003090*-----------------------------------                              00031000
003100 C09000-ERRORE.                                                   00031100
003110     DISPLAY '*==== ERRORE IN ' ERR-PROGRAMMA ' PUNTO ' ERR-PUNTO.00031200
003120     DISPLAY '*==== ' ERR-DESCRIZIONE ' FILE-STATUS: '           00031300
003130         ERR-CODICE-X.                                            00031400
003140*-----------------------------------                              00031500
003150 C09010-STATISTICHE.                                              00031600
003160     MOVE WS-TOT-IFILSENM          TO NUM-EDIT(01).               00031700
003170     MOVE WS-TOT-IFILREAD          TO NUM-EDIT(02).               00031800
003180     MOVE WS-TOT-IN-FINESTRA       TO NUM-EDIT(03).               00031900
003190     MOVE WS-TOT-OFILSTT           TO NUM-EDIT(04).               00032000
003200     DISPLAY '*-------------------------------------*'.          00032100
003210     DISPLAY '* RIEPILOGO SENB030                     '.         00032200
003220     DISPLAY '*-------------------------------------*'.          00032300
003230     DISPLAY ' TOT. LETTI IFILSENM.........: ' NUM-EDIT(01).      00032400
003240     DISPLAY ' TOT. LETTI IFILREAD.........: ' NUM-EDIT(02).      00032500
003250     DISPLAY '   DI CUI IN FINESTRA 24H....: ' NUM-EDIT(03).      00032600
003260     DISPLAY ' TOT. SCRITTI OFILSTT.........: ' NUM-EDIT(04).     00032700
003270     DISPLAY '*-------------------------------------*'.          00032800
003280*-----------------------------------                              00032900
003290 C09030-END.                                                      00033000
003300     CLOSE IFILSENM IFILREAD OFILSTT.                            00033100
003310     DISPLAY '* FINE SENB030 '.                                   00033200
003320     STOP RUN.                                                    00033300
