000100******************************************************************00000100
000200*    SENCPARM  --  TRACCIATO PARAMETRI (SETTING) E COMMAREA      *00000200
000300*    PER LA ROUTINE SENB900 (VALIDAZIONE/DEFAULT PARAMETRI)      *00000300
000400*    LUNGHEZZA RECORD SETTING FISSA: 50 BYTE                     *00000400
000500*----------------------------------------------------------------00000500
000600*  ATT.| DATA     | AUT | DESCRIZIONE                            *00000600
000700*----------------------------------------------------------------00000700
000800*A.00 |1989-11-02| GDL | PRIMA STESURA SCHEDA PARAMETRI          *00000800
000900*A.01 |1999-01-08| FTN | VERIFICATO AI FINI Y2K - NESSUN IMPATTO *00000900
001000*A.02 |2014-05-19| SBR | RIUSATA PER SOGLIE ANOMALIE SENSORI     *00001000
001100*A.03 |2016-02-25| SBR | AGGIUNTA COMMAREA PER CALL A SENB900    *00001100
001200******************************************************************00001200
001300 01  SET-RECORD.                                                  00001300
001400     03 ST-KEY                      PIC X(30).                    00001400
001500         88 ST-CHIAVE-ZSCORE           VALUE 'anomaly.z_threshold'.00001500
001600         88 ST-CHIAVE-FINESTRA         VALUE 'anomaly.window_size'.00001600
001700         88 ST-CHIAVE-LOOKBACK         VALUE                      00001700
001800             'anomaly.lookback_hours'.                            00001800
001900     03 ST-VALUE                    PIC X(20).                    00001900
002000******************************************************************00002000
002100*    AREA-SENB900  --  COMMAREA DI CALL PER SENB900              *00002100
002200******************************************************************00002200
002300 01  AREA-SENB900.                                                00002300
002400     03 P9-ESITO                    PIC X(01).                    00002400
002500         88 P9-ESITO-OK                VALUE 'S'.                 00002500
002600         88 P9-ESITO-DEFAULT           VALUE 'D'.                 00002600
002700         88 P9-ESITO-ERRORE            VALUE 'E'.                 00002700
002800     03 P9-ZSCORE-SOGLIA            PIC S9(3)V9(4) COMP-3.        00002800
002900     03 P9-FINESTRA-DIM             PIC S9(5) COMP-3.             00002900
003000     03 P9-LOOKBACK-ORE             PIC S9(5) COMP-3.             00003000
003100     03 P9-MSGERR                   PIC X(60).                    00003100
003200     03 FILLER                      PIC X(20).                    00003200
