000010******************************************************************00000100
000020* NOTE :                                                          00000200
000030******************************************************************00000300
000040*                                                                 00000400
000050* PRODOTTO : SISTEMA RILEVAZIONE TELEMETRIA SENSORI                00000500
000060*                                                                 00000600
000070* FUNZIONE : ESTRAZIONE LETTURE DI UN SENSORE PER SISTEMI A VALLE 00000700
000080*            IN FORMATO DELIMITATO (CSV) - VALORE,TIMESTAMP       00000800
000090*                                                                 00000900
000100* PROGRAMMA: SENB060,COBOL/BATCH                                  00001000
000110*                                                                 00001100
000120* AUTORE   : ENGINEERING                                          00001200
000130*                                                                 00001300
000140* INPUT    : IFILREAD - LETTURE SENSORI ORD. SENSORE/TIMESTAMP    00001400
000150*            SYSIN    - SENSORE, ORE DI LOOKBACK (DEFAULT 24)     00001500
000160*                                                                 00001600
000170* OUTPUT   : OFILEXP  - ESTRATTO CSV, PIU' RECENTE PER PRIMO      00001700
000180*                                                                 00001800
000190* NOTA     : L'EPOCH DI TAGLIO E' CALCOLATO QUI DALL'OROLOGIO DI  00001900
000200*            SISTEMA (COME IN SENB030), NON RICEVUTO DA SCHEDA,   00002000
000210*            PERCHE' LE ORE DI LOOKBACK SONO UN DATO DI QUESTO    00002100
000220*            PROGRAMMA E NON DELLA TABELLA PARAMETRI.             00002200
000230*            LE LETTURE DEL SENSORE, GIA' IN ORDINE CRESCENTE SUL 00002300
000240*            FILE, VENGONO CARICATE IN UNA TAVOLA DI SERVIZIO E   00002500
000250*            RISCRITTE A RITROSO PER OTTENERE L'ORDINE DECRESCEN- 00002600
000260*            TE RICHIESTO. LA TAVOLA E' CAPIENTE 1000 RIGHE, PARI 00002700
000270*            AL LIMITE MASSIMO DI ESTRAZIONE PREVISTO A CAPITOLA- 00002800
000280*            TO PARAMETRI.                                        00002900
000290*                                                                 00003000
000300******************************************************************00003100
000310 IDENTIFICATION DIVISION.                                         00003200
000320 PROGRAM-ID. SENB060.                                             00003300
000330 AUTHOR.         F. IOVINE.                                       00003400
000340 INSTALLATION.   ENGINEERING SPA - SISTEMI BATCH.                 00003500
000350 DATE-WRITTEN.   1994-11-09.                                      00003600
000360 DATE-COMPILED.                                                   00003700
000370 SECURITY.       USO INTERNO - NESSUNA CLASSIFICAZIONE.           00003800
000380******************************************************************00003900
000390*----------------------------------------------------------------*00004000
000400* ATT. | DATA       | AUT | RICH.    | DESCRIZIONE                00004100
000410*----------------------------------------------------------------*00004200
000420*A.00  | 1994-11-09 | FIO | RIF.1102 | PRIMA STESURA - ESTRATTO   00004300
000430*      |            |     |          | CSV VALORE/TIMESTAMP       00004400
000440*A.01  | 1999-01-08 | FIO | RIF.1590 | ADEGUAMENTO ANNO 2000 -    00004500
000450*      |            |     |          | TIMESTAMP A 4 CIFRE ANNO   00004600
000460*A.02  | 2016-02-25 | SBR | RIF.1340 | RIVISTO CALCOLO EPOCH DI   00004700
000470*      |            |     |          | TAGLIO SECONDO SCHEMA      00004800
000480*      |            |     |          | ADOTTATO IN SENB030        00004900
000490*----------------------------------------------------------------*00005000
000500******************************************************************00005100
000510 ENVIRONMENT DIVISION.                                            00005200
000520 CONFIGURATION SECTION.                                           00005200
000530 SPECIAL-NAMES.                                                   00005300
000540     CLASS CIFRE-VALIDE IS "0123456789".                          00005400
000550*-------------------------------------------------------------*   00005500
000560 INPUT-OUTPUT SECTION.                                            00005700
000570 FILE-CONTROL.                                                    00005800
000580     SELECT  IFILREAD      ASSIGN    TO IFILREAD                  00005900
000590                           FILE STATUS IS WS-FS-IFILREAD.         00006000
000600     SELECT  OFILEXP       ASSIGN    TO OFILEXP                   00006100
000610                           FILE STATUS IS WS-FS-OFILEXP.          00006200
000620******************************************************************00006300
000630 DATA DIVISION.                                                   00006400
000640 FILE SECTION.                                                    00006500
000650 FD  IFILREAD                                                     00006600
000660     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006700
000670 01  REC-IFILREAD                   PIC X(0042).                  00006800
000680 FD  OFILEXP                                                      00006900
000690     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00007000
000700 01  REC-OFILEXP                    PIC X(0080).                  00007100
000710*-------------------------------------------------------------*   00007200
000720 WORKING-STORAGE SECTION.                                         00007300
000730     COPY SENCREAD.                                               00007400
000740     COPY SENCTIM.                                                00007500
000750     COPY SENCERR.                                                00007600
000760*                                  - VARIABILI DI LAVORO          00007700
000770 01  WS-LAVORO.                                                   00007800
000780     05 WS-FS-IFILREAD             PIC X(02).                     00007900
000790     05 WS-FS-OFILEXP              PIC X(02).                     00008000
000795     05 FILLER                     PIC X(02).                     00008050
000800*                                  - SCHEDA PARAMETRI SYSIN       00008100
000810 01  WS-SYSIN-CARD                 PIC X(10).                     00008200
000820 01  WS-SYSIN-CARD-R REDEFINES WS-SYSIN-CARD.                     00008300
000830     05 SY-SENSOR-ID               PIC 9(06).                     00008400
000840     05 SY-LOOKBACK-ORE            PIC 9(04).                     00008500
000850*                                  - CALCOLO EPOCH DI TAGLIO      00008600
000860*                                  - (COME IN SENB030 - C00210)   00008700
000870 01  WS-EPOCH-CALCOLO.                                            00008800
000880     05 WS-JDN-A                   PIC S9(09) COMP.               00008900
000890     05 WS-JDN-Y                   PIC S9(09) COMP.               00009000
000900     05 WS-JDN-M                   PIC S9(09) COMP.                00009100
000910     05 WS-JDN-T1                  PIC S9(09) COMP.                00009200
000920     05 WS-JDN-T1D                 PIC S9(09) COMP.                00009300
000930     05 WS-JDN-Y4                  PIC S9(09) COMP.                00009400
000940     05 WS-JDN-Y100                PIC S9(09) COMP.                00009500
000950     05 WS-JDN-Y400                PIC S9(09) COMP.                00009600
000960     05 WS-JDN                     PIC S9(09) COMP.                00009700
000970     05 WS-JDN-X REDEFINES WS-JDN  PIC X(04).                     00009800
000980     05 WS-EPOCH-GIORNI            PIC S9(09) COMP.                00009900
000990     05 WS-EPOCH-CORRENTE          PIC S9(11) COMP-3.              00010000
001000     05 WS-LOOKBACK-SECONDI        PIC S9(09) COMP.                00010100
001010     05 WS-CUTOFF-EPOCH            PIC S9(11) COMP-3.              00010200
001015     05 FILLER                     PIC X(02).                     00010250
001020*                                  - TAVOLA DI SERVIZIO PER       00010300
001030*                                  - RISCRITTURA A RITROSO        00010400
001040 01  TAV-ESTRATTO.                                                00010500
001050     05 TAV-RIGA OCCURS 1000 TIMES                                00010600
001060                 INDEXED BY IX-TR.                                00010700
001070         10 TR-VALUE                PIC S9(07)V9(04) COMP-3.      00010800
001080         10 TR-TIMESTAMP            PIC 9(14).                    00010900
001090 01  TAV-ESTRATTO-R REDEFINES TAV-ESTRATTO.                       00011000
001100     05 FILLER OCCURS 1000 TIMES    PIC X(11).                    00011100
001110 01  WS-TAV-N                       PIC S9(05) COMP VALUE 0.      00011200
001120     05 WS-TAV-N-X REDEFINES WS-TAV-N.                            00011300
001130         10 FILLER                  PIC X(02).                    00011400
001140*                                  - RIGA DI OUTPUT COMPOSTA      00011500
001150 01  WS-RIGA-CSV.                                                 00011600
001160     05 WS-RIGA-VALORE             PIC -(07)9.9(04).              00011700
001170     05 FILLER                     PIC X(01)     VALUE ','.       00011800
001180     05 WS-RIGA-TS                 PIC 9(14).                     00011900
001190     05 FILLER                     PIC X(52).                     00012000
001200*                                  - CONTATORI RIEPILOGO FINALE   00012100
001210 01  WS-CONTATORI.                                                00012200
001220     05 WS-TOT-IFILREAD            PIC S9(07) COMP-3 VALUE 0.     00012300
001230     05 WS-TOT-OFILEXP             PIC S9(07) COMP-3 VALUE 0.     00012400
001240     05 NUM-EDIT-TAB.                                             00012500
001250         10 NUM-EDIT OCCURS 3 TIMES                               00012600
001260               PIC ---.---.--9.                                   00012700
001265     05 FILLER                     PIC X(02).                     00012650
001270*-------------------------------------------------------------*   00012800
001280 PROCEDURE DIVISION.                                              00012900
001290                                                                  00013000
001300 MAIN.                                                            00013100
001310     PERFORM C00010-INIT.                                        00013200
001320     PERFORM C00150-LEGGI-SYSIN.                                  00013300
001330     PERFORM C00200-CALCOLA-CUTOFF.                               00013400
001340     PERFORM C08000-OPEN-IFILREAD.                                00013500
001350     PERFORM C08020-OPEN-OFILEXP.                                 00013600
001360     PERFORM C00300-SCRIVI-HEADER.                                00013700
001370     PERFORM C08060-READ-IFILREAD.                                00013800
001380     PERFORM C02000-CARICA-UNA THRU C02000-EXIT                   00013900
001390         UNTIL WS-FS-IFILREAD = '10'.                             00014000
001400     PERFORM C02200-RISCRIVI-A-RITROSO THRU C02200-EXIT           00014100
001410         VARYING IX-TR FROM WS-TAV-N BY -1                        00014200
001420         UNTIL IX-TR < 1.                                         00014300
001430     PERFORM C09010-STATISTICHE.                                  00014400
001440     PERFORM C09030-END.                                          00014500
001450*-----------------------------------                              00014600
001460 C00010-INIT.                                                     00014700
001470     INITIALIZE WS-LAVORO WS-CONTATORI TAV-ESTRATTO.             00014800
001480     MOVE 0 TO WS-TAV-N.                                          00014900
001490     MOVE 'SENB060' TO ERR-PROGRAMMA.                             00015000
001500     DISPLAY '***************************************'.          00015100
001510     DISPLAY '* INIZIO SENB060 - ESTRATTO CSV LETTURE '.         00015200
001520     DISPLAY '*-------------------------------------*'.          00015300
001530*-----------------------------------                              00015400
001540 C00150-LEGGI-SYSIN.                                              00015500
001550     ACCEPT WS-SYSIN-CARD FROM SYSIN.                            00015600
001560     IF SY-LOOKBACK-ORE = ZERO                                   00015700
001570        MOVE 0024 TO SY-LOOKBACK-ORE                              00015800
001580     END-IF.                                                      00015900
001590     DISPLAY '* SENSORE RICHIESTO...: ' SY-SENSOR-ID.            00016000
001600     DISPLAY '* ORE DI LOOKBACK......: ' SY-LOOKBACK-ORE.         00016100
001610*-----------------------------------                              00016200
001620 C00200-CALCOLA-CUTOFF.                                           00016300
001630     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.                     00016400
001640     ACCEPT WSS-TIME-SIS FROM TIME.                              00016500
001650     PERFORM C00210-CALCOLA-EPOCH.                                00016600
001660     COMPUTE WS-LOOKBACK-SECONDI = SY-LOOKBACK-ORE * 3600.       00016700
001670     COMPUTE WS-CUTOFF-EPOCH =                                   00016800
001680             WS-EPOCH-CORRENTE - WS-LOOKBACK-SECONDI.             00016900
001690     DISPLAY '* EPOCH CORRENTE.......: ' WS-EPOCH-CORRENTE.       00017000
001700     DISPLAY '* EPOCH DI TAGLIO......: ' WS-CUTOFF-EPOCH.         00017100
001710*-----------------------------------                              00017200
001720 C00210-CALCOLA-EPOCH.                                            00017300
001730*    ALGORITMO DEL NUMERO DI GIORNO GIULIANO (JDN), FORMULA       00017400
001740*    INTERA DI FLIEGEL E VAN FLANDERN - NESSUNA FUNZIONE DI       00017500
001750*    SISTEMA, SOLO ARITMETICA INTERA A DIVISIONE SINGOLA PER      00017600
001760*    OGNI COMPUTE (TRONCAMENTO GARANTITO SUL CAMPO INTERO).       00017700
001770     COMPUTE WS-JDN-A = (14 - WSS-MM) / 12.                       00017800
001780     COMPUTE WS-JDN-Y = WSS-AAAA + 4800 - WS-JDN-A.               00017900
001790     COMPUTE WS-JDN-M = WSS-MM + (12 * WS-JDN-A) - 3.             00018000
001800     COMPUTE WS-JDN-T1 = (153 * WS-JDN-M) + 2.                    00018100
001810     COMPUTE WS-JDN-T1D = WS-JDN-T1 / 5.                          00018200
001820     COMPUTE WS-JDN-Y4 = WS-JDN-Y / 4.                            00018300
001830     COMPUTE WS-JDN-Y100 = WS-JDN-Y / 100.                        00018400
001840     COMPUTE WS-JDN-Y400 = WS-JDN-Y / 400.                        00018500
001850     COMPUTE WS-JDN = WSS-GG + WS-JDN-T1D + (365 * WS-JDN-Y)      00018600
001860             + WS-JDN-Y4 - WS-JDN-Y100 + WS-JDN-Y400 - 32045.     00018700
001870     COMPUTE WS-EPOCH-GIORNI = WS-JDN - 2440588.                  00018800
001880     COMPUTE WS-EPOCH-CORRENTE =                                 00018900
001890             (WS-EPOCH-GIORNI * 86400) + (WSS-ORA * 3600)        00019000
001900             + (WSS-MIN * 60) + WSS-SEC.                          00019100
001910*-----------------------------------                              00019200
001920 C00300-SCRIVI-HEADER.                                            00019300
001930     MOVE SPACES TO REC-OFILEXP.                                  00019400
001940     MOVE 'value,timestamp' TO REC-OFILEXP.                       00019500
001950     WRITE REC-OFILEXP.                                           00019600
001960     IF WS-FS-OFILEXP NOT = '00'                                 00019700
001970        MOVE '0001'            TO ERR-PUNTO                      00019800
001980        MOVE 'WRITE HEADER'    TO ERR-DESCRIZIONE                00019900
001990        MOVE WS-FS-OFILEXP     TO ERR-CODICE-X                   00020000
002000        PERFORM C09000-ERRORE                                    00020100
002010        PERFORM C09030-END                                       00020200
002020     END-IF.                                                      00020300
002030*-----------------------------------                              00020400
002040 C02000-CARICA-UNA.                                               00020500
002050     IF RD-SENSOR-ID = SY-SENSOR-ID                              00020600
002060        AND RD-EPOCH > WS-CUTOFF-EPOCH                           00020700
002070        IF WS-TAV-N < 1000                                       00020800
002080           ADD 1 TO WS-TAV-N                                     00020900
002090           SET IX-TR TO WS-TAV-N                                 00021000
002100           MOVE RD-VALUE TO TR-VALUE(IX-TR)                      00021100
002110           MOVE RD-TIMESTAMP TO TR-TIMESTAMP(IX-TR)              00021200
002120        END-IF                                                    00021300
002130     END-IF.                                                      00021400
002140     ADD 1 TO WS-TOT-IFILREAD.                                    00021500
002150     PERFORM C08060-READ-IFILREAD.                                00021600
002160 C02000-EXIT.                                                     00021700
002170     EXIT.                                                        00021800
002180*-----------------------------------                              00021900
002190 C02200-RISCRIVI-A-RITROSO.                                       00022000
002200     MOVE TR-VALUE(IX-TR) TO WS-RIGA-VALORE.                     00022100
002210     MOVE TR-TIMESTAMP(IX-TR) TO WS-RIGA-TS.                     00022200
002220     MOVE SPACES TO REC-OFILEXP.                                  00022300
002230     MOVE WS-RIGA-CSV TO REC-OFILEXP.                             00022400
002240     WRITE REC-OFILEXP.                                           00022500
002250     IF WS-FS-OFILEXP NOT = '00'                                 00022600
002260        MOVE '0002'            TO ERR-PUNTO                      00022700
002270        MOVE 'WRITE OFILEXP'   TO ERR-DESCRIZIONE                00022800
002280        MOVE WS-FS-OFILEXP     TO ERR-CODICE-X                   00022900
002290        PERFORM C09000-ERRORE                                    00023000
002300        PERFORM C09030-END                                       00023100
002310     END-IF.                                                      00023200
002320     ADD 1 TO WS-TOT-OFILEXP.                                     00023300
002330 C02200-EXIT.                                                     00023400
002340     EXIT.                                                        00023500
002350*-----------------------------------                              00023600
002360 C08000-OPEN-IFILREAD.                                            00023700
002370     OPEN INPUT IFILREAD.                                        00023800
002380     IF WS-FS-IFILREAD NOT = '00'                                00023900
002390        MOVE '0003'            TO ERR-PUNTO                      00024000
002400        MOVE 'OPEN IFILREAD'   TO ERR-DESCRIZIONE                00024100
002410        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00024200
002420        PERFORM C09000-ERRORE                                    00024300
002430        PERFORM C09030-END                                       00024400
002440     END-IF.                                                      00024500
002450*-----------------------------------                              00024600
002460 C08020-OPEN-OFILEXP.                                             00024700
002470     OPEN OUTPUT OFILEXP.                                        00024800
002480     IF WS-FS-OFILEXP NOT = '00'                                 00024900
002490        MOVE '0004'            TO ERR-PUNTO                      00025000
002500        MOVE 'OPEN OFILEXP'    TO ERR-DESCRIZIONE                00025100
002510        MOVE WS-FS-OFILEXP     TO ERR-CODICE-X                   00025200
002520        PERFORM C09000-ERRORE                                    00025300
002530        PERFORM C09030-END                                       00025400
002540     END-IF.                                                      00025500
002550*-----------------------------------                              00025600
002560 C08060-READ-IFILREAD.                                            00025700
002570     READ IFILREAD INTO READ-RECORD                              00025800
002580        AT END                                                    00025900
002590           MOVE '10' TO WS-FS-IFILREAD                            00026000
002600           GO TO C08060-EXIT                                      00026100
002610     END-READ.                                                    00026200
002620     IF WS-FS-IFILREAD NOT = '00'                                00026300
002630        MOVE '0005'            TO ERR-PUNTO                      00026400
002640        MOVE 'READ IFILREAD'   TO ERR-DESCRIZIONE                00026500
002650        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00026600
002660        PERFORM C09000-ERRORE                                    00026700
002670        PERFORM C09030-END                                       00026800
002680     END-IF.                                                      00026900
002690 C08060-EXIT.                                                     00027000
002700     EXIT.                                                        00027100
002710*-----------------------------------                              00027200
002720 C09000-ERRORE.                                                   00027300
002730     DISPLAY '*==== ERRORE IN ' ERR-PROGRAMMA ' PUNTO ' ERR-PUNTO.00027400
002740     DISPLAY '*==== ' ERR-DESCRIZIONE ' FILE-STATUS: '           00027500
002750         ERR-CODICE-X.                                            00027600
002760*-----------------------------------                              00027700
002770 C09010-STATISTICHE.                                              00027800
002780     MOVE WS-TOT-IFILREAD          TO NUM-EDIT(01).               00027900
002790     MOVE WS-TAV-N                 TO NUM-EDIT(02).               00028000
002800     MOVE WS-TOT-OFILEXP           TO NUM-EDIT(03).               00028100
002810     DISPLAY '*-------------------------------------*'.          00028200
002820     DISPLAY '* RIEPILOGO SENB060                     '.         00028300
002830     DISPLAY '*-------------------------------------*'.          00028400
002840     DISPLAY ' TOT. LETTI IFILREAD.........: ' NUM-EDIT(01).      00028500
002850     DISPLAY '   DI CUI DEL SENSORE IN FINESTRA: ' NUM-EDIT(02).  00028600
002860     DISPLAY ' TOT. RIGHE SCRITTE OFILEXP...: ' NUM-EDIT(03).     00028700
002870     DISPLAY '*-------------------------------------*'.          00028800
002880*-----------------------------------                              00028900
002890 C09030-END.                                                      00029000
002900     CLOSE IFILREAD OFILEXP.                                      00029100
002910     DISPLAY '* FINE SENB060 '.                                   00029200
002920     STOP RUN.                                                    00029300
