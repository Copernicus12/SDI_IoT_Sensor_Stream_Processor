000100******************************************************************00000100
000200*    SENCERR  --  AREA COMUNE DI TRAPPOLA ERRORI                 *00000200
000300*    RICALCA LO SCHEMA DI TRAPPOLA ERRORI GIA' STANDARD PER I    *00000300
000350*    PROGRAMMI BATCH DI QUESTA INSTALLAZIONE                     *00000350
000400*----------------------------------------------------------------00000400
000500*  ATT.| DATA     | AUT | DESCRIZIONE                            *00000500
000600*----------------------------------------------------------------00000600
000700*A.00 |1988-06-14| GDL | PRIMA STESURA AREA ERRORI COMUNE        *00000700
000800*A.01 |1999-01-08| FTN | VERIFICATO AI FINI Y2K - NESSUN IMPATTO *00000800
000900******************************************************************00000900
001000 01  CAMPI-ERRORE.                                                00001000
001100     03 ERR-PROGRAMMA               PIC X(08).                    00001100
001200     03 ERR-PUNTO                   PIC X(04).                    00001200
001300     03 ERR-DESCRIZIONE             PIC X(60).                    00001300
001400     03 ERR-CODICE-X                PIC X(06).                    00001400
001500     03 ERR-DATI                    PIC X(30).                    00001500
001600     03 FILLER                      PIC X(20).                    00001600
