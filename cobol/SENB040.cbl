000010******************************************************************00000100
000020* NOTE :                                                          00000200
000030******************************************************************00000300
000040*                                                                 00000400
000050* PRODOTTO : SISTEMA RILEVAZIONE TELEMETRIA SENSORI                00000500
000060*                                                                 00000600
000070* FUNZIONE : AGGREGAZIONE LETTURE PER FASCIA ORARIA (HOUR)         00000700
000080*            O GIORNALIERA (DAY) - MEDIA/MIN/MAX/CONTEGGIO         00000800
000090*            PER FASCIA, UN SOLO SENSORE PER RUN                   00000900
000100*                                                                 00001000
000110* PROGRAMMA: SENB040,COBOL/BATCH                                  00001100
000120*                                                                 00001200
000130* AUTORE   : ENGINEERING                                          00001300
000140*                                                                 00001400
000150* INPUT    : IFILREAD - LETTURE SENSORI ORD. SENSORE/TIMESTAMP    00001500
000160*            SYSIN    - SENSORE, PERIODO, EPOCH DI TAGLIO         00001600
000170*                                                                 00001700
000180* OUTPUT   : OFILAGG  - AGGREGATI PER FASCIA (AGGR-OUT)           00001800
000190*                                                                 00001900
000200* NOTA     : IL TRONCAMENTO DELL'EPOCH A FASCIA E LA CONVERSIONE  00002000
000210*            EPOCH -> DATA/ORA SONO CALCOLATI CON ARITMETICA      00002100
000220*            INTERA (ALGORITMO DEL GIORNO GIULIANO), SENZA        00002200
000230*            RICORSO A FUNZIONI INTRINSECHE DEL COMPILATORE.      00002300
000240*                                                                 00002400
000250******************************************************************00002500
000260 IDENTIFICATION DIVISION.                                         00002600
000270 PROGRAM-ID. SENB040.                                             00002700
000280 AUTHOR.         C. BENEDETTI.                                    00002800
000290 INSTALLATION.   ENGINEERING SPA - SISTEMI BATCH.                 00002900
000300 DATE-WRITTEN.   1993-03-08.                                      00003000
000310 DATE-COMPILED.                                                   00003100
000320 SECURITY.       USO INTERNO - NESSUNA CLASSIFICAZIONE.           00003200
000330******************************************************************00003300
000340*----------------------------------------------------------------*00003400
000350* ATT. | DATA       | AUT | RICH.    | DESCRIZIONE                00003500
000360*----------------------------------------------------------------*00003600
000370*A.00  | 1993-03-08 | CBN | ------   | PRIMA STESURA - ROUTING SU 00003700
000380*      |            |     |          | DUE FILE OUTPUT PER FASCIA00003800
000390*A.01  | 1999-01-08 | FTN | RIF.0512 | VERIFICA Y2K - GIORNO      00003900
000400*      |            |     |          | GIULIANO GIA' A 4 CIFRE ANNO00004000
000410*A.02  | 2014-05-19 | SBR | RIF.0980 | RICONVERTITO PER BUCKET    00004100
000420*      |            |     |          | ORARI/GIORNALIERI SENSORI  00004200
000430*A.03  | 2016-02-25 | SBR | RIF.1340 | AGGIUNTA CONVERSIONE       00004300
000440*      |            |     |          | EPOCH -> DATA/ORA COMPLETA 00004400
000450*----------------------------------------------------------------*00004500
000460******************************************************************00004600
000470 ENVIRONMENT DIVISION.                                            00004700
000480 CONFIGURATION SECTION.                                           00004800
000490 SPECIAL-NAMES.                                                   00004900
000500     CLASS CIFRE-VALIDE IS "0123456789".                          00005000
000510*-------------------------------------------------------------*   00005100
000520 INPUT-OUTPUT SECTION.                                            00005200
000530 FILE-CONTROL.                                                    00005300
000540     SELECT  IFILREAD      ASSIGN    TO IFILREAD                  00005400
000550                           FILE STATUS IS WS-FS-IFILREAD.         00005500
000560     SELECT  OFILAGG       ASSIGN    TO OFILAGG                   00005600
000570                           FILE STATUS IS WS-FS-OFILAGG.          00005700
000580******************************************************************00005800
000590 DATA DIVISION.                                                   00005900
000600 FILE SECTION.                                                    00006000
000610 FD  IFILREAD                                                     00006100
000620     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006200
000630 01  REC-IFILREAD                   PIC X(0042).                  00006300
000640 FD  OFILAGG                                                      00006400
000650     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006500
000660 01  REC-OFILAGG                    PIC X(0076).                  00006600
000670*-------------------------------------------------------------*   00006700
000680 WORKING-STORAGE SECTION.                                         00006800
000690     COPY SENCREAD.                                               00006900
000700     COPY SENCAGG.                                                00007000
000710     COPY SENCERR.                                                00007100
000720*                                  - VARIABILI DI LAVORO          00007200
000730 01  WS-LAVORO.                                                   00007300
000740     05 WS-FS-IFILREAD             PIC X(02).                     00007400
000750     05 WS-FS-OFILAGG              PIC X(02).                     00007500
000760     05 WS-BUCKET-SECONDI          PIC S9(05) COMP VALUE 3600.    00007600
000765     05 FILLER                     PIC X(02).                     00007650
000770*                                  - SCHEDA PARAMETRI SYSIN       00007700
000780 01  WS-SYSIN-CARD                 PIC X(20).                     00007800
000790 01  WS-SYSIN-CARD-R REDEFINES WS-SYSIN-CARD.                     00007900
000800     05 SY-SENSOR-ID               PIC 9(06).                     00008000
000810     05 SY-PERIODO                 PIC X(04).                     00008100
000820         88 SY-PERIODO-GIORNO         VALUE 'DAY '.               00008200
000830     05 SY-CUTOFF-EPOCH            PIC 9(10).                     00008300
000840*                                  - BUCKET CORRENTE IN COSTRUZ.  00008400
000850 01  WS-BUCKET-CORRENTE.                                          00008500
000860     05 WS-BKT-ATTIVO              PIC X(01) VALUE 'N'.           00008600
000870         88 BKT-ATTIVO                VALUE 'S'.                  00008700
000880     05 WS-BKT-START               PIC S9(11) COMP-3.             00008800
000890     05 WS-BKT-START-X REDEFINES WS-BKT-START PIC X(06).          00008900
000900     05 WS-BKT-SOMMA               PIC S9(11)V9(04) COMP-3.       00009000
000910     05 WS-BKT-MIN                 PIC S9(07)V9(04) COMP-3.       00009100
000920     05 WS-BKT-MAX                 PIC S9(07)V9(04) COMP-3.       00009200
000930     05 WS-BKT-CONTA               PIC S9(09) COMP.               00009300
000940     05 WS-BKT-CONTA-X REDEFINES WS-BKT-CONTA PIC X(04).          00009400
000945     05 FILLER                     PIC X(02).                     00009450
000950*                                  - CONVERSIONE EPOCH -> DATA    00009500
000960 01  WS-CONV-AREA.                                                00009600
000970     05 WS-CONV-EPOCH              PIC S9(11) COMP-3.             00009700
000980     05 WS-CONV-GIORNI             PIC S9(09) COMP.               00009800
000990     05 WS-CONV-RESTO-SEC          PIC S9(09) COMP.               00010000
001000     05 WS-CONV-SCR                PIC S9(09) COMP.               00010100
001010     05 WS-CONV-JDN                PIC S9(09) COMP.               00010200
001020     05 WS-CONV-A                  PIC S9(09) COMP.               00010300
001030     05 WS-CONV-B                  PIC S9(09) COMP.               00010400
001040     05 WS-CONV-C                  PIC S9(09) COMP.               00010500
001050     05 WS-CONV-D                  PIC S9(09) COMP.               00010600
001060     05 WS-CONV-E                  PIC S9(09) COMP.               00010700
001070     05 WS-CONV-M                  PIC S9(09) COMP.               00010800
001080     05 WS-CONV-ANNO               PIC S9(09) COMP.               00010900
001090     05 WS-CONV-MESE               PIC S9(09) COMP.               00011000
001100     05 WS-CONV-GIORNO             PIC S9(09) COMP.               00011100
001110     05 WS-CONV-ORA                PIC S9(09) COMP.               00011200
001120     05 WS-CONV-MIN                PIC S9(09) COMP.               00011300
001130     05 WS-CONV-SEC                PIC S9(09) COMP.               00011400
001135     05 FILLER                     PIC X(02).                     00011450
001140 01  WS-BUCKET-TS-COMPOSTO.                                       00011500
001150     05 WSB-ANNO                   PIC 9(04).                     00011600
001160     05 WSB-MESE                   PIC 9(02).                     00011700
001170     05 WSB-GIORNO                 PIC 9(02).                     00011800
001180     05 WSB-ORA                    PIC 9(02).                     00011900
001190     05 WSB-MIN                    PIC 9(02).                     00012000
001200     05 WSB-SEC                    PIC 9(02).                     00012100
001205     05 FILLER                     PIC X(02).                     00012150
001210*                                  - CONTATORI RIEPILOGO FINALE   00012200
001220 01  WS-CONTATORI.                                                00012300
001230     05 WS-TOT-IFILREAD            PIC S9(07) COMP-3 VALUE 0.     00012400
001240     05 WS-TOT-SELEZIONATE         PIC S9(07) COMP-3 VALUE 0.     00012500
001250     05 WS-TOT-OFILAGG             PIC S9(07) COMP-3 VALUE 0.     00012600
001260     05 NUM-EDIT-TAB.                                             00012700
001270         10 NUM-EDIT OCCURS 3 TIMES                               00012800
001280               PIC ---.---.--9.                                   00012900
001285     05 FILLER                     PIC X(02).                     00012950
001290*-------------------------------------------------------------*   00013000
001300 PROCEDURE DIVISION.                                              00013100
001310                                                                  00013200
001320 MAIN.                                                            00013300
001330     PERFORM C00010-INIT.                                        00013400
001340     PERFORM C00150-LEGGI-SYSIN.                                  00013500
001350     PERFORM C08000-OPEN-IFILREAD.                               00013600
001360     PERFORM C08020-OPEN-OFILAGG.                                00013700
001370     PERFORM C08060-READ-IFILREAD.                               00013800
001380     PERFORM C02000-ELABORAZIONE THRU C02000-EXIT                00013900
001390         UNTIL WS-FS-IFILREAD = '10'.                             00014000
001400     PERFORM C00500-SCRIVI-AGGR-SE-ATTIVO.                       00014100
001410     PERFORM C09010-STATISTICHE.                                  00014200
001420     PERFORM C09030-END.                                          00014300
001430*-----------------------------------                              00014400
001440 C00010-INIT.                                                     00014500
001450     INITIALIZE WS-LAVORO WS-CONTATORI WS-BUCKET-CORRENTE.       00014600
001460     MOVE 3600 TO WS-BUCKET-SECONDI.                             00014700
001470     MOVE 'SENB040' TO ERR-PROGRAMMA.                             00014800
001480     DISPLAY '***************************************'.          00014900
001490     DISPLAY '* INIZIO SENB040 - AGGREGAZIONE PER FASCIA '.      00015000
001500     DISPLAY '*-------------------------------------*'.          00015100
001510*-----------------------------------                              00015200
001520 C00150-LEGGI-SYSIN.                                              00015300
001530     ACCEPT WS-SYSIN-CARD FROM SYSIN.                            00015400
001540     IF SY-PERIODO-GIORNO                                        00015500
001550        MOVE 86400 TO WS-BUCKET-SECONDI                          00015600
001560     ELSE                                                         00015700
001570        MOVE 3600 TO WS-BUCKET-SECONDI                           00015800
001580     END-IF.                                                      00015900
001590     DISPLAY '* SENSORE RICHIESTO...: ' SY-SENSOR-ID.            00016000
001600     DISPLAY '* PERIODO RICHIESTO...: ' SY-PERIODO.              00016100
001610     DISPLAY '* EPOCH DI TAGLIO......: ' SY-CUTOFF-EPOCH.         00016200
001620*-----------------------------------                              00016300
001630 C02000-ELABORAZIONE.                                             00016400
001640     ADD 1 TO WS-TOT-IFILREAD.                                    00016500
001650     IF RD-SENSOR-ID = SY-SENSOR-ID                              00016600
001660        AND RD-EPOCH > SY-CUTOFF-EPOCH                            00016700
001670        ADD 1 TO WS-TOT-SELEZIONATE                              00016800
001680        PERFORM C00400-CALC-BUCKET                                00016900
001690        PERFORM C02100-ACCUMULA THRU C02100-EXIT                  00017000
001700     END-IF.                                                      00017100
001710     PERFORM C08060-READ-IFILREAD.                                00017200
001720 C02000-EXIT.                                                     00017300
001730     EXIT.                                                        00017400
001740*-----------------------------------                              00017500
001750 C00400-CALC-BUCKET.                                              00017600
001760*    TRONCAMENTO EPOCH A INIZIO FASCIA (FLOOR-DIVISION INTERA)    00017700
001770     COMPUTE WS-CONV-GIORNI = RD-EPOCH / WS-BUCKET-SECONDI.       00017800
001780     COMPUTE WS-CONV-EPOCH = WS-CONV-GIORNI * WS-BUCKET-SECONDI.  00017900
001790 C00400-EXIT.                                                     00018000
001800     EXIT.                                                        00018100
001810*-----------------------------------                              00018200
001820 C02100-ACCUMULA.                                                 00018300
001830     IF BKT-ATTIVO AND WS-CONV-EPOCH = WS-BKT-START               00018400
001840        CONTINUE                                                  00018500
001850     ELSE                                                         00018600
001860        PERFORM C00500-SCRIVI-AGGR-SE-ATTIVO                     00018700
001870        MOVE WS-CONV-EPOCH TO WS-BKT-START                       00018800
001880        MOVE 0 TO WS-BKT-SOMMA                                    00018900
001890        MOVE 9999999.9999 TO WS-BKT-MIN                          00019000
001900        MOVE -9999999.9999 TO WS-BKT-MAX                         00019100
001910        MOVE 0 TO WS-BKT-CONTA                                    00019200
001920        SET BKT-ATTIVO TO TRUE                                   00019300
001930     END-IF.                                                      00019400
001940     ADD RD-VALUE TO WS-BKT-SOMMA.                                00019500
001950     IF RD-VALUE < WS-BKT-MIN                                    00019600
001960        MOVE RD-VALUE TO WS-BKT-MIN                              00019700
001970     END-IF.                                                      00019800
001980     IF RD-VALUE > WS-BKT-MAX                                    00019900
001990        MOVE RD-VALUE TO WS-BKT-MAX                              00020000
002000     END-IF.                                                      00020100
002010     ADD 1 TO WS-BKT-CONTA.                                       00020200
002020 C02100-EXIT.                                                     00020300
002030     EXIT.                                                        00020400
002040*-----------------------------------                              00020500
002050 C00500-SCRIVI-AGGR-SE-ATTIVO.                                    00020600
002060     IF NOT BKT-ATTIVO                                            00020700
002070        GO TO C00500-EXIT                                         00020800
002080     END-IF.                                                      00020900
002090     MOVE SY-SENSOR-ID TO AG-SENSOR-ID.                           00021000
002100     IF SY-PERIODO-GIORNO                                        00021100
002110        MOVE 'DAY ' TO AG-PERIOD                                  00021200
002120     ELSE                                                         00021300
002130        MOVE 'HOUR' TO AG-PERIOD                                  00021400
002140     END-IF.                                                      00021500
002150     MOVE WS-BKT-START TO WS-CONV-EPOCH.                         00021600
002160     PERFORM C00450-EPOCH-TO-DATA.                                00021700
002170     MOVE WS-CONV-ANNO   TO WSB-ANNO.                             00021800
002180     MOVE WS-CONV-MESE   TO WSB-MESE.                             00021900
002190     MOVE WS-CONV-GIORNO TO WSB-GIORNO.                           00022000
002200     MOVE WS-CONV-ORA    TO WSB-ORA.                              00022100
002210     MOVE WS-CONV-MIN    TO WSB-MIN.                              00022200
002220     MOVE WS-CONV-SEC    TO WSB-SEC.                              00022300
002230     MOVE WS-BUCKET-TS-COMPOSTO TO AG-BUCKET-TS.                 00022400
002240     COMPUTE AG-AVG ROUNDED = WS-BKT-SOMMA / WS-BKT-CONTA.       00022500
002250     MOVE WS-BKT-MIN TO AG-MIN.                                   00022600
002260     MOVE WS-BKT-MAX TO AG-MAX.                                   00022700
002270     MOVE WS-BKT-CONTA TO AG-COUNT.                               00022800
002280     MOVE SPACES TO REC-OFILAGG.                                  00022900
002290     MOVE AG-RECORD TO REC-OFILAGG.                               00023000
002300     WRITE REC-OFILAGG.                                           00023100
002310     IF WS-FS-OFILAGG NOT = '00'                                 00023200
002320        MOVE '0001'            TO ERR-PUNTO                      00023300
002330        MOVE 'WRITE OFILAGG'   TO ERR-DESCRIZIONE                00023400
002340        MOVE WS-FS-OFILAGG     TO ERR-CODICE-X                   00023500
002350        PERFORM C09000-ERRORE                                    00023600
002360        PERFORM C09030-END                                       00023700
002370     END-IF.                                                      00023800
002380     ADD 1 TO WS-TOT-OFILAGG.                                     00023900
002390     MOVE 'N' TO WS-BKT-ATTIVO.                                   00024000
002400 C00500-EXIT.                                                     00024100
002410     EXIT.                                                        00024200
002420*-----------------------------------                              00024300
002430 C00450-EPOCH-TO-DATA.                                            00024400
002440*    CONVERSIONE EPOCH -> ANNO/MESE/GIORNO/ORA/MIN/SEC TRAMITE    00024500
002450*    ALGORITMO INVERSO DEL GIORNO GIULIANO (FLIEGEL-VAN FLANDERN),00024600
002460*    ARITMETICA INTERA TRONCATA, SENZA FUNZIONI INTRINSECHE.      00024700
002470     COMPUTE WS-CONV-GIORNI    = WS-CONV-EPOCH / 86400.           00024800
002480     COMPUTE WS-CONV-RESTO-SEC = WS-CONV-EPOCH -                 00024900
002490                    (WS-CONV-GIORNI * 86400).                     00025000
002500     COMPUTE WS-CONV-JDN = WS-CONV-GIORNI + 2440588.              00025100
002510     COMPUTE WS-CONV-A = WS-CONV-JDN + 32044.                     00025200
002520     COMPUTE WS-CONV-B = ((4 * WS-CONV-A) + 3) / 146097.         00025300
002530     COMPUTE WS-CONV-C = WS-CONV-A - ((146097 * WS-CONV-B) / 4). 00025400
002540     COMPUTE WS-CONV-D = ((4 * WS-CONV-C) + 3) / 1461.           00025500
002550     COMPUTE WS-CONV-E = WS-CONV-C - ((1461 * WS-CONV-D) / 4).   00025600
002560     COMPUTE WS-CONV-M = ((5 * WS-CONV-E) + 2) / 153.            00025700
002570     COMPUTE WS-CONV-GIORNO = WS-CONV-E -                        00025800
002580                    (((153 * WS-CONV-M) + 2) / 5) + 1.            00025900
002590     COMPUTE WS-CONV-MESE = WS-CONV-M + 3 -                      00026000
002600                    (12 * (WS-CONV-M / 10)).                      00026100
002610     COMPUTE WS-CONV-ANNO = (100 * WS-CONV-B) + WS-CONV-D - 4800 00026200
002620                    + (WS-CONV-M / 10).                           00026300
002630     COMPUTE WS-CONV-ORA = WS-CONV-RESTO-SEC / 3600.             00026400
002640     COMPUTE WS-CONV-SCR = WS-CONV-RESTO-SEC -                   00026500
002650                    (WS-CONV-ORA * 3600).                         00026600
002660     COMPUTE WS-CONV-MIN = WS-CONV-SCR / 60.                     00026700
002670     COMPUTE WS-CONV-SEC = WS-CONV-SCR - (WS-CONV-MIN * 60).     00026800
002680 C00450-EXIT.                                                     00026900
002690     EXIT.                                                        00027000
002700*-----------------------------------                              00027100
002710 C08000-OPEN-IFILREAD.                                            00027200
002720     OPEN INPUT IFILREAD.                                        00027300
002730     IF WS-FS-IFILREAD NOT = '00'                                00027400
002740        MOVE '0002'            TO ERR-PUNTO                      00027500
002750        MOVE 'OPEN IFILREAD'   TO ERR-DESCRIZIONE                00027600
002760        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00027700
002770        PERFORM C09000-ERRORE                                    00027800
002780        PERFORM C09030-END                                       00027900
002790     END-IF.                                                      00028000
002800*-----------------------------------                              00028100
002810 C08020-OPEN-OFILAGG.                                             00028200
002820     OPEN OUTPUT OFILAGG.                                        00028300
002830     IF WS-FS-OFILAGG NOT = '00'                                 00028400
002840        MOVE '0003'            TO ERR-PUNTO                      00028500
002850        MOVE 'OPEN OFILAGG'    TO ERR-DESCRIZIONE                00028600
002860        MOVE WS-FS-OFILAGG     TO ERR-CODICE-X                   00028700
002870        PERFORM C09000-ERRORE                                    00028800
002880        PERFORM C09030-END                                       00028900
002890     END-IF.                                                      00029000
002900*-----------------------------------                              00029100
002910 C08060-READ-IFILREAD.                                            00029200
002920     READ IFILREAD INTO READ-RECORD                              00029300
002930        AT END                                                    00029400
002940           MOVE '10' TO WS-FS-IFILREAD                            00029500
002950           GO TO C08060-EXIT                                      00029600
002960     END-READ.                                                    00029700
002970     IF WS-FS-IFILREAD NOT = '00'                                00029800
002980        MOVE '0004'            TO ERR-PUNTO                      00029900
002990        MOVE 'READ IFILREAD'   TO ERR-DESCRIZIONE                00030000
003000        MOVE WS-FS-IFILREAD    TO ERR-CODICE-X                   00030100
003010        PERFORM C09000-ERRORE                                    00030200
003020        PERFORM C09030-END                                       00030300
003030     END-IF.                                                      00030400
003040 C08060-EXIT.                                                     00030500
003050     EXIT.                                                        00030600
003060*-----------------------------------                              00030700
003070 C09000-ERRORE.                                                   00030800
003080     DISPLAY '*==== ERRORE IN ' ERR-PROGRAMMA ' PUNTO ' ERR-PUNTO.00030900
003090     DISPLAY '*==== ' ERR-DESCRIZIONE ' FILE-STATUS: '           00031000
003100         ERR-CODICE-X.                                            00031100
003110*-----------------------------------                              00031200
003120 C09010-STATISTICHE.                                              00031300
003130     MOVE WS-TOT-IFILREAD          TO NUM-EDIT(01).               00031400
003140     MOVE WS-TOT-SELEZIONATE       TO NUM-EDIT(02).               00031500
003150     MOVE WS-TOT-OFILAGG           TO NUM-EDIT(03).               00031600
003160     DISPLAY '*-------------------------------------*'.          00031700
003170     DISPLAY '* RIEPILOGO SENB040                     '.         00031800
003180     DISPLAY '*-------------------------------------*'.          00031900
003190     DISPLAY ' TOT. LETTI IFILREAD.........: ' NUM-EDIT(01).      00032000
003200     DISPLAY '   DI CUI SELEZIONATE........: ' NUM-EDIT(02).     00032100
003210     DISPLAY ' TOT. FASCE SCRITTE OFILAGG...: ' NUM-EDIT(03).     00032200
003220     DISPLAY '*-------------------------------------*'.          00032300
003230*-----------------------------------                              00032400
003240 C09030-END.                                                      00032500
003250     CLOSE IFILREAD OFILAGG.                                      00032600
003260     DISPLAY '* FINE SENB040 '.                                   00032700
003270     STOP RUN.                                                    00032800
