000010******************************************************************00000100
000020* NOTE :                                                          00000200
000030******************************************************************00000300
000040*                                                                 00000400
000050* PRODOTTO : SISTEMA RILEVAZIONE TELEMETRIA SENSORI                00000500
000060*                                                                 00000600
000070* FUNZIONE : GENERAZIONE DATI DI PROVA (ANAGRAFICA E LETTURE)      00000700
000080*                                                                 00000800
000090* PROGRAMMA: SENB005, COBOL/BATCH - UTILITY, NON DI ESERCIZIO      00000900
000100*                                                                 00001000
000110* NOTA     : QUESTO PROGRAMMA NON FA PARTE DEL CICLO DI BATCH     00001100
000120*            PRODUTTIVO. SERVE SOLO A CARICARE UN FILE SENSORI    00001200
000130*            E UN FILE LETTURE DI PROVA PER I COLLAUDI DEI        00001300
000140*            PROGRAMMI SENB020/030/040/050/060. I VALORI SONO     00001400
000150*            FISSI (NON GENERATI A CASO) PER RENDERE RIPETIBILE   00001500
000160*            IL COLLAUDO.                                        00001600
000170*                                                                 00001700
000180* OUTPUT   : SENSOR-MASTER (ANAGRAFICA, 4 SENSORI)                00001800
000190* OUTPUT   : READINGS (LETTURE DI PROVA)                          00001900
000200*                                                                 00002000
000210******************************************************************00002100
000220 IDENTIFICATION DIVISION.                                         00002200
000230 PROGRAM-ID. SENB005.                                             00002300
000240 AUTHOR.         G. DE LUCA.                                      00002400
000250 INSTALLATION.   ENGINEERING SPA - SISTEMI BATCH.                 00002500
000260 DATE-WRITTEN.   1987-04-11.                                      00002600
000270 DATE-COMPILED.                                                   00002700
000280 SECURITY.       USO INTERNO - NESSUNA CLASSIFICAZIONE.           00002800
000290******************************************************************00002900
000300*----------------------------------------------------------------*00003000
000310* ATT. | DATA       | AUT | RICH.    | DESCRIZIONE                00003100
000320*----------------------------------------------------------------*00003200
000330*A.00  | 1987-04-11 | GDL | ------   | PRIMA STESURA - GENERATORE 00003300
000340*      |            |     |          | DI SCHEDE DI PROVA GENERICO00003400
000350*A.01  | 1990-03-02 | GDL | RIF.0091 | AGGIUNTO SECONDO FILE OUT  00003500
000360*A.02  | 1995-07-19 | MRC | RIF.0344 | RIVISTO FORMATO SCHEDE     00003600
000370*A.03  | 1999-01-08 | FTN | RIF.0512 | VERIFICA Y2K - CAMPI DATA  00003700
000380*      |            |     |          | GIA' A 4 CIFRE, NESSUN    00003800
000390*      |            |     |          | INTERVENTO NECESSARIO     00003900
000400*A.04  | 2014-05-19 | SBR | RIF.1188 | RIUSATO PER SISTEMA        00004000
000410*      |            |     |          | TELEMETRIA SENSORI - ERA   00004100
000420*      |            |     |          | GENERATORE SCHEDE COMUNI   00004200
000430*A.05  | 2014-05-22 | SBR | RIF.1188 | SOSTITUITA ANAGRAFICA CON  00004300
000440*      |            |     |          | 4 SENSORI (TEMP/UMID/      00004400
000450*      |            |     |          | UMID.SUOLO/CORRENTE)       00004500
000460*A.06  | 2016-02-25 | SBR | RIF.1340 | AGGIUNTO FILE LETTURE PROVA00004600
000470*----------------------------------------------------------------*00004700
000480******************************************************************00004800
000490 ENVIRONMENT DIVISION.                                            00004900
000500 CONFIGURATION SECTION.                                           00005000
000510 SPECIAL-NAMES.                                                   00005100
000520     CLASS CIFRE-VALIDE IS "0123456789".                          00005200
000530*-------------------------------------------------------------*   00005300
000550 INPUT-OUTPUT SECTION.                                            00005500
000560 FILE-CONTROL.                                                    00005600
000570     SELECT  OFILSENM      ASSIGN    TO OFILSENM                  00005700
000580                           FILE STATUS IS WS-FS-OFILSENM.         00005800
000590     SELECT  OFILREAD      ASSIGN    TO OFILREAD                  00005900
000600                           FILE STATUS IS WS-FS-OFILREAD.         00006000
000610******************************************************************00006100
000620 DATA DIVISION.                                                   00006200
000630 FILE SECTION.                                                    00006300
000640 FD  OFILSENM                                                     00006400
000650     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006500
000660 01  REC-OFILSENM                   PIC X(0077).                  00006600
000670 FD  OFILREAD                                                     00006700
000680     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.   00006800
000690 01  REC-OFILREAD                   PIC X(0042).                  00006900
000700*-------------------------------------------------------------*   00007000
000710 WORKING-STORAGE SECTION.                                         00007100
000720*                                  - TRACCIATO ANAGRAFICA SENSORI 00007200
000730     COPY SENCSENM.                                               00007300
000740*                                  - TRACCIATO LETTURE            00007400
000750     COPY SENCREAD.                                               00007500
000760*                                  - AREA COMUNE ERRORI           00007600
000770     COPY SENCERR.                                                00007700
000780*                                  - VARIABILI DI LAVORO          00007800
000790 01  WS-LAVORO.                                                   00007900
000800     05 WS-FS-OFILSENM             PIC X(02).                     00008000
000810     05 WS-FS-OFILREAD             PIC X(02).                     00008100
000820     05 WS-TOT-OFILSENM            PIC S9(05) COMP-3 VALUE 0.     00008200
000830     05 WS-TOT-OFILREAD            PIC S9(05) COMP-3 VALUE 0.     00008400
000840     05 WS-SUB-SENSORE             PIC S9(02) COMP  VALUE 0.      00008500
000850     05 WS-SUB-LETTURA             PIC S9(02) COMP  VALUE 0.      00008600
000860     05 FILLER                     PIC X(10).                     00008700
000870*                                  - TAVOLA DEI 4 SENSORI DI PROVA00008800
000880 01  TAV-SENSORI-PROVA.                                           00008900
000890     05 TSP-VOCE OCCURS 4 TIMES.                                  00009000
000900         10 TSP-ID                 PIC 9(06).                     00009100
000910         10 TSP-NODO               PIC X(16).                     00009200
000920         10 TSP-NOME               PIC X(30).                     00009300
000930         10 TSP-TIPO               PIC X(16).                     00009400
000940         10 TSP-UNITA              PIC X(08).                     00009500
000950         10 TSP-ATTIVO             PIC X(01).                     00009600
000960 01  TAV-SENSORI-R REDEFINES TAV-SENSORI-PROVA.                   00009700
000970     05 TSP-VOCE-X OCCURS 4 TIMES  PIC X(77).                     00009800
000980*                                  - BASE E PASSO PER LE LETTURE  00009900
000990 01  TAV-BASE-VALORI.                                             00010000
001000     05 TBV-VOCE OCCURS 4 TIMES.                                  00010100
001010         10 TBV-BASE               PIC S9(03)V9(01) COMP-3.       00010200
001020         10 TBV-PASSO              PIC S9(02)V9(01) COMP-3.       00010300
001030*                                  - ISTANTE INIZIALE DELLE PROVE 00010400
001040 01  WS-DATA-BASE-TS               PIC 9(14) VALUE                00010500
001050        20260101060000.                                          00010600
001060 01  WS-DATA-BASE-R REDEFINES WS-DATA-BASE-TS.                    00010700
001070     05 WSB-AAAA                   PIC 9(04).                     00010800
001080     05 WSB-MM                     PIC 9(02).                     00010900
001090     05 WSB-GG                     PIC 9(02).                     00011000
001100     05 WSB-HH                     PIC 9(02).                     00011100
001110     05 WSB-MN                     PIC 9(02).                     00011200
001120     05 WSB-SS                     PIC 9(02).                     00011300
001130 01  WS-VALORE-CALC                PIC S9(07)V9(04) COMP-3.       00011400
001135 01  WS-VALORE-CALC-X REDEFINES WS-VALORE-CALC PIC X(06).         00011450
001140 01  WS-EPOCH-CALC                 PIC 9(10) VALUE 1767247200.    00011500
001150******************************************************************00011600
001160 PROCEDURE DIVISION.                                              00011700
001170                                                                  00011800
001180 C00010-INIZIO.                                                   00011900
001190     MOVE 'SENB005' TO ERR-PROGRAMMA.                             00012000
001191     MOVE 000001                     TO TSP-ID(1).                00012010
001192     MOVE 'NODO-SERRA-01    '        TO TSP-NODO(1).              00012020
001193     MOVE 'SONDA TEMPERATURA SERRA NORD  '                        00012030
001194                                      TO TSP-NOME(1).              00012040
001195     MOVE 'temperatura     '        TO TSP-TIPO(1).               00012050
001196     MOVE 'C       '                TO TSP-UNITA(1).              00012060
001197     MOVE 'Y'                       TO TSP-ATTIVO(1).              00012070
001198     MOVE 000002                     TO TSP-ID(2).                00012080
001199     MOVE 'NODO-SERRA-01    '        TO TSP-NODO(2).              00012090
001200     MOVE 'SONDA UMIDITA RELATIVA SERRA   '                       00012100
001201                                      TO TSP-NOME(2).              00012110
001202     MOVE 'umiditate       '        TO TSP-TIPO(2).               00012120
001203     MOVE '%       '                TO TSP-UNITA(2).              00012130
001204     MOVE 'Y'                       TO TSP-ATTIVO(2).              00012140
001205     MOVE 000003                     TO TSP-ID(3).                00012150
001206     MOVE 'NODO-CAMPO-07    '        TO TSP-NODO(3).              00012160
001207     MOVE 'SONDA UMIDITA TERRENO CAMPO 7  '                       00012170
001208                                      TO TSP-NOME(3).              00012180
001209     MOVE 'umiditate_sol   '        TO TSP-TIPO(3).               00012190
001210     MOVE '%       '                TO TSP-UNITA(3).              00012200
001211     MOVE 'Y'                       TO TSP-ATTIVO(3).              00012210
001212     MOVE 000004                     TO TSP-ID(4).                00012220
001213     MOVE 'NODO-QUADRO-02   '        TO TSP-NODO(4).              00012230
001214     MOVE 'SONDA CORRENTE POMPA IRRIGAZIONE'                      00012240
001215                                      TO TSP-NOME(4).              00012250
001216     MOVE 'curent          '        TO TSP-TIPO(4).               00012260
001217     MOVE 'A       '                TO TSP-UNITA(4).              00012270
001218     MOVE 'Y'                       TO TSP-ATTIVO(4).              00012280
001220     MOVE 21.0 TO TBV-BASE(1).                                    00012100
001230     MOVE  1.0 TO TBV-PASSO(1).                                   00012200
001240     MOVE 50.0 TO TBV-BASE(2).                                    00012300
001250     MOVE  0.8 TO TBV-PASSO(2).                                   00012400
001260     MOVE 35.0 TO TBV-BASE(3).                                    00012500
001270     MOVE  0.3 TO TBV-PASSO(3).                                   00012600
001280     MOVE  0.5 TO TBV-BASE(4).                                    00012700
001290     MOVE  0.1 TO TBV-PASSO(4).                                   00012800
001300     PERFORM C08000-OPEN-OFILSENM.                                00012900
001310     PERFORM C08010-OPEN-OFILREAD.                                00013000
001320     PERFORM C02000-SCRIVI-SENSORI THRU C02000-EXIT               00013100
001330         VARYING WS-SUB-SENSORE FROM 1 BY 1                       00013200
001340         UNTIL WS-SUB-SENSORE > 4.                                00013300
001350     PERFORM C08120-CLOSE-OFILSENM.                               00013400
001360     PERFORM C08130-CLOSE-OFILREAD.                               00013500
001370     DISPLAY '*==== SENB005 - GENERATE ' WS-TOT-OFILSENM          00013600
001380         ' SCHEDE SENSORI E ' WS-TOT-OFILREAD ' SCHEDE LETTURE'.  00013700
001390     STOP RUN.                                                    00013800
001400*-----------------------------------                              00013900
001410 C02000-SCRIVI-SENSORI.                                           00014000
001420     INITIALIZE SENM-RECORD.                                      00014100
001430     MOVE TSP-ID(WS-SUB-SENSORE)     TO SM-ID.                    00014200
001440     MOVE TSP-NODO(WS-SUB-SENSORE)   TO SM-NODE-ID.               00014300
001450     MOVE TSP-NOME(WS-SUB-SENSORE)   TO SM-NAME.                  00014400
001460     MOVE TSP-TIPO(WS-SUB-SENSORE)   TO SM-TYPE.                  00014500
001470     MOVE TSP-UNITA(WS-SUB-SENSORE)  TO SM-UNIT.                  00014600
001480     MOVE TSP-ATTIVO(WS-SUB-SENSORE) TO SM-ACTIVE.                00014700
001490     MOVE SENM-RECORD                TO REC-OFILSENM.             00014800
001500     WRITE REC-OFILSENM.                                          00014900
001510     IF WS-FS-OFILSENM = '00'                                     00015000
001520        ADD 1 TO WS-TOT-OFILSENM                                 00015100
001530     ELSE                                                         00015200
001540        MOVE '0010'            TO ERR-PUNTO                       00015300
001550        MOVE 'WRITE OFILSENM'  TO ERR-DESCRIZIONE                 00015400
001560        MOVE WS-FS-OFILSENM    TO ERR-CODICE-X                    00015500
001570        PERFORM C09000-ERRORE                                     00015600
001580     END-IF.                                                      00015700
001590     PERFORM C02100-SCRIVI-LETTURE THRU C02100-EXIT                00015800
001600         VARYING WS-SUB-LETTURA FROM 1 BY 1                        00015900
001610         UNTIL WS-SUB-LETTURA > 6.                                 00016000
001620 C02000-EXIT.                                                     00016100
001630     EXIT.                                                        00016200
001640*-----------------------------------                              00016300
001650 C02100-SCRIVI-LETTURE.                                           00016400
001660     COMPUTE WS-VALORE-CALC ROUNDED =                             00016500
001670         TBV-BASE(WS-SUB-SENSORE) +                                00016600
001680         (TBV-PASSO(WS-SUB-SENSORE) * WS-SUB-LETTURA).            00016700
001690     ADD 3600 TO WS-EPOCH-CALC.                                   00016800
001700     INITIALIZE READ-RECORD.                                      00016900
001710     MOVE TSP-ID(WS-SUB-SENSORE)   TO RD-SENSOR-ID.                00017000
001720     MOVE WS-VALORE-CALC           TO RD-VALUE.                   00017100
001730     MOVE WS-DATA-BASE-TS          TO RD-TIMESTAMP.               00017200
001740     ADD WS-SUB-LETTURA            TO RD-TIMESTAMP.               00017300
001750     MOVE WS-EPOCH-CALC            TO RD-EPOCH.                   00017400
001760     MOVE READ-RECORD              TO REC-OFILREAD.               00017500
001770     WRITE REC-OFILREAD.                                          00017600
001780     IF WS-FS-OFILREAD = '00'                                     00017700
001790        ADD 1 TO WS-TOT-OFILREAD                                  00017800
001800     ELSE                                                         00017900
001810        MOVE '0011'            TO ERR-PUNTO                       00018000
001820        MOVE 'WRITE OFILREAD'  TO ERR-DESCRIZIONE                 00018100
001830        MOVE WS-FS-OFILREAD    TO ERR-CODICE-X                    00018200
001840        PERFORM C09000-ERRORE                                     00018300
001850     END-IF.                                                      00018400
001860 C02100-EXIT.                                                     00018500
001870     EXIT.                                                        00018600
001880*-----------------------------------                              00018700
001890 C08000-OPEN-OFILSENM.                                            00018800
001900     OPEN OUTPUT OFILSENM.                                        00018900
001910     IF WS-FS-OFILSENM NOT = '00'                                 00019000
001920        MOVE '0001'            TO ERR-PUNTO                       00019100
001930        MOVE 'OPEN OFILSENM'   TO ERR-DESCRIZIONE                 00019200
001940        MOVE WS-FS-OFILSENM    TO ERR-CODICE-X                    00019300
001950        PERFORM C09000-ERRORE                                     00019400
001960        PERFORM C09030-END                                        00019500
001970     END-IF.                                                      00019600
001980*-----------------------------------                              00019700
001990 C08010-OPEN-OFILREAD.                                            00019800
002000     OPEN OUTPUT OFILREAD.                                        00019900
002010     IF WS-FS-OFILREAD NOT = '00'                                 00020000
002020        MOVE '0002'            TO ERR-PUNTO                       00020100
002030        MOVE 'OPEN OFILREAD'   TO ERR-DESCRIZIONE                 00020200
002040        MOVE WS-FS-OFILREAD    TO ERR-CODICE-X                    00020300
002050        PERFORM C09000-ERRORE                                     00020400
002060        PERFORM C09030-END                                        00020500
002070     END-IF.                                                      00020600
002080*-----------------------------------                              00020700
002090 C08120-CLOSE-OFILSENM.                                           00020800
002100     CLOSE OFILSENM.                                              00020900
002110*-----------------------------------                              00021000
002120 C08130-CLOSE-OFILREAD.                                           00021100
002130     CLOSE OFILREAD.                                              00021200
002140*-----------------------------------                              00021300
002150 C09000-ERRORE.                                                   00021400
002160     DISPLAY '*==== ERRORE GRAVE IN ' ERR-PROGRAMMA.               00021500
002170     DISPLAY '*==== PUNTO       : ' ERR-PUNTO.                    00021600
002180     DISPLAY '*==== DESCRIZIONE : ' ERR-DESCRIZIONE.              00021700
002190     DISPLAY '*==== CODICE-X    : ' ERR-CODICE-X.                 00021800
002200     MOVE 12 TO RETURN-CODE.                                      00021900
002210*-----------------------------------                              00022000
002220 C09030-END.                                                      00022100
002230     STOP RUN.                                                    00022200
